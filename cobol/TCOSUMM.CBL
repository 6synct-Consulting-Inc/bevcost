000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCOSUMM.
000300 AUTHOR.        D. MAERTZ.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  OCTOBER 1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCOSUMM  --  ANNUAL COST ROLL-UP AND TCO SUMMARY REPORT.     *
001100*                                                                *
001200*   THE FOUR COST-CELL PROGRAMS (TCOFLEET, TCOINFRA, TCODIGI,    *
001300*   TCOWORK) EACH APPEND TO CASHFLOW INDEPENDENTLY, SO THE FILE  *
001400*   IS NOT GUARANTEED TO ARRIVE IN DATE ORDER -- THIS PROGRAM    *
001500*   SORTS IT BY CF-DATE FIRST.  IT THEN READS THE SORTED FILE    *
001600*   ONCE, ACCUMULATING BY CATEGORY WITH A CONTROL BREAK ON       *
001700*   CALENDAR YEAR, WRITES ONE ANNUAL-SUMMARY RECORD PER CATEGORY *
001800*   (PLUS THE TOTAL ROWS) FOR EACH YEAR, AND KEEPS A YEAR-BY-    *
001900*   YEAR RESULTS TABLE FOR THE TWO SECTIONS OF THE TCO REPORT    *
002000*   -- CAPEX FIRST, THEN OPEX -- PRINTED AFTER THE READ PASS IS  *
002100*   COMPLETE.  BLANK-KIND CASHFLOW LINES (EMISSIONS AND OTHER    *
002200*   NON-COST SERIES) ARE SKIPPED -- THEY DO NOT FEED THE TCO     *
002300*   REPORT.                                                      *
002400*                                                                *
002500*---------------------------------------------------------------*
002600*   CHANGE LOG                                                   *
002700*---------------------------------------------------------------*
002800*   10/08/90  D.M.  ORIGINAL PROGRAM -- ANNUAL TCO ROLL-UP,      *
002900*                   REQ 90-0402.                                 *
003000*   04/22/93  D.M.  BAAS COSTS FROM THE FLEET AND INFRASTRUCTURE *
003100*                   CELLS NOW ACCUMULATE UNDER ONE CATEGORY --   *
003200*                   THE TWO CELLS ALREADY SHARE THE SAME CF-     *
003300*                   CATEGORY TEXT.  REQ 93-0119.                 *
003400*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE, SAME   *
003500*                   AS TCOFLEET.  REQ 94-0388.                   *
003600*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
003700*                   SHARED DATEWORK COPYBOOK.  REQ 98-0512.      *
003800*   02/09/01  P.O.  CONTINGENCY LOADING ADDED TO THE CAPEX       *
003900*                   ROLL-UP AT THE BUDGET OFFICE'S REQUEST --    *
004000*                   PULLED FROM THE NEW BPR-CONTINGENCY-FRAC     *
004100*                   FIELD.  REQ 01-0033.                          *
004200*   07/17/03  L.N.  YEAR-RESULTS TABLE RAISED FROM 20 TO ITS     *
004300*                   CURRENT SIZE TO COVER LONGER MINE LIFE       *
004400*                   STUDIES.  REQ 03-0201.                        *
004500*                                                                *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-4381.
005000 OBJECT-COMPUTER.  IBM-4381.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS SUMM-ALPHABETIC IS "A" THRU "Z"
005400     SWITCH-0 IS UPSI-0 TCS-TRACE-SWITCH
005500         ON STATUS IS TCS-TRACE-ON
005600         OFF STATUS IS TCS-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CASHFLOW-FILE         ASSIGN TO CASHFLOW
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT SORTED-CASHFLOW-FILE  ASSIGN TO SRTCASH
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT SORT-FILE             ASSIGN TO SORTWORK.
006400     SELECT BUSINESS-PARM-FILE    ASSIGN TO BUSPARM
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT ANNUAL-SUMMARY-FILE   ASSIGN TO ANNSUMM
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT COST-REPORT-FILE      ASSIGN TO TCORPT.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CASHFLOW-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  CASHFLOW-FILE-RECORD           PIC X(88).
007500*
007600 FD  SORTED-CASHFLOW-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  SORTED-CASHFLOW-FILE-RECORD    PIC X(88).
007900*
008000 SD  SORT-FILE.
008100 01  SORT-RECORD.
008200     05  SR-DATE                 PIC X(10).
008300     05  FILLER                  PIC X(78).
008400*
008500 FD  BUSINESS-PARM-FILE
008600     LABEL RECORDS ARE STANDARD.
008700     COPY BUSPARM.
008800*
008900 FD  ANNUAL-SUMMARY-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY ANRECORD.
009200*
009300 FD  COST-REPORT-FILE.
009400 01  COST-REPORT-LINE-OUT        PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700     COPY DATEWORK.
009800     COPY CFRECORD.
009900*
010000*   STANDALONE RUN COUNTERS -- 77 LEVEL, NOT PART OF ANY WORK
010100*   AREA, SO THEY NEVER NEED A REDEFINES OR A FILLER PAD.
010200 77  AC-CF-RECS-READ             PIC 9(06) COMP.
010300 77  AC-AS-RECS-WRITTEN          PIC 9(06) COMP.
010400*
010500*****************************************************************
010600*   YEAR-BY-YEAR RESULTS TABLE -- BUILT DURING THE READ PASS,    *
010700*   PRINTED IN TWO PASSES (CAPEX SECTION, THEN OPEX SECTION).    *
010800*****************************************************************
010900 01  YEAR-RESULTS-CONTROL.
011000     05  WK-YEAR-COUNT           PIC 9(02) COMP VALUE ZERO.
011100     05  FILLER                  PIC X(02).
011200*
011300 01  YEAR-RESULTS-TABLE.
011400     05  YR-ENTRY OCCURS 1 TO 30 TIMES
011500             DEPENDING ON WK-YEAR-COUNT
011600             INDEXED BY YR-INDEX.
011700         10  YR-YEAR             PIC 9(04).
011800         10  YR-CAPEX-FLEET      PIC S9(13)V9(02).
011900         10  YR-CAPEX-INFRA      PIC S9(13)V9(02).
012000         10  YR-CAPEX-EQUIP      PIC S9(13)V9(02).
012100         10  YR-CAPEX-SOFTWARE   PIC S9(13)V9(02).
012200         10  YR-CAPEX-CONTINGENCY PIC S9(13)V9(02).
012300         10  YR-CAPEX-SUBSIDIES  PIC S9(13)V9(02).
012400         10  YR-CAPEX-TOTAL      PIC S9(13)V9(02).
012500         10  YR-CAPEX-TOTAL-LESS-SUB PIC S9(13)V9(02).
012600         10  YR-OPEX-ENERGY      PIC S9(13)V9(02).
012700         10  YR-OPEX-POWER       PIC S9(13)V9(02).
012800         10  YR-OPEX-BAAS        PIC S9(13)V9(02).
012900         10  YR-OPEX-SOFTWARE    PIC S9(13)V9(02).
013000         10  YR-OPEX-MAINTENANCE PIC S9(13)V9(02).
013100         10  YR-OPEX-LABOUR      PIC S9(13)V9(02).
013200         10  YR-OPEX-SUBSIDIES   PIC S9(13)V9(02).
013300         10  YR-OPEX-TOTAL       PIC S9(13)V9(02).
013400         10  YR-OPEX-TOTAL-LESS-SUB PIC S9(13)V9(02).
013500     05  FILLER                  PIC X(02).
013600*
013700*****************************************************************
013800*   CURRENT-YEAR ACCUMULATORS -- RESET AT EACH CONTROL BREAK.    *
013900*****************************************************************
014000 01  WK-YEAR-ACCUM.
014100     05  WK-CUR-YEAR             PIC 9(04).
014200     05  AC-CAPEX-FLEET          PIC S9(13)V9(02).
014300     05  AC-CAPEX-INFRA          PIC S9(13)V9(02).
014400     05  AC-CAPEX-EQUIP          PIC S9(13)V9(02).
014500     05  AC-CAPEX-SOFTWARE       PIC S9(13)V9(02).
014600     05  AC-CAPEX-SUBSIDIES      PIC S9(13)V9(02).
014700     05  AC-OPEX-ENERGY          PIC S9(13)V9(02).
014800     05  AC-OPEX-POWER           PIC S9(13)V9(02).
014900     05  AC-OPEX-BAAS            PIC S9(13)V9(02).
015000     05  AC-OPEX-SOFTWARE        PIC S9(13)V9(02).
015100     05  AC-OPEX-MAINTENANCE     PIC S9(13)V9(02).
015200     05  AC-OPEX-LABOUR          PIC S9(13)V9(02).
015300     05  AC-OPEX-SUBSIDIES       PIC S9(13)V9(02).
015400     05  FILLER                  PIC X(02).
015500*
015600 01  WK-YEAR-ACCUM-ALT REDEFINES WK-YEAR-ACCUM.
015700     05  FILLER                  PIC X(04).
015800     05  FILLER                  PIC X(180).
015900*
016000 01  WK-CALC-FIELDS.
016100     05  WK-REC-YEAR             PIC 9(04).
016200     05  WK-CAPEX-TOTAL          PIC S9(13)V9(02).
016300     05  WK-CAPEX-TOTAL-LESS-SUB PIC S9(13)V9(02).
016400     05  WK-OPEX-TOTAL           PIC S9(13)V9(02).
016500     05  WK-OPEX-TOTAL-LESS-SUB  PIC S9(13)V9(02).
016600     05  WK-CONTINGENCY          PIC S9(13)V9(02).
016700     05  FILLER                  PIC X(02).
016800*
016900 01  WK-CALC-FIELDS-ALT REDEFINES WK-CALC-FIELDS.
017000     05  FILLER                  PIC X(04).
017100     05  FILLER                  PIC X(75).
017200*
017300 01  WK-TRACE-AMOUNT             PIC S9(13)V9(02).
017400 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
017500                                 PIC X(15).
017600*
017700 01  SWITCHES.
017800     05  SW-END-OF-CASHFLOW      PIC X(01) VALUE "N".
017900         88  END-OF-CASHFLOW               VALUE "Y".
018000     05  SW-FIRST-RECORD         PIC X(01) VALUE "Y".
018100         88  FIRST-RECORD                  VALUE "Y".
018200     05  FILLER                  PIC X(02).
018300*
018400*****************************************************************
018500*   REPORT HEADING AND DETAIL LINES.                             *
018600*****************************************************************
018700 01  RPT-HEADING-1.
018800     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
018900     05  RPH-RUN-DATE            PIC 9(08).
019000     05  FILLER                  PIC X(30) VALUE SPACES.
019100     05  FILLER                  PIC X(38) VALUE
019200         "BURNT ROCK MINING CO - FLEET TCO MODEL".
019300*
019400 01  RPT-HEADING-2.
019500     05  FILLER                  PIC X(45) VALUE SPACES.
019600     05  FILLER                  PIC X(27) VALUE
019700         "TOTAL COST OF OWNERSHIP".
019800*
019900 01  RPT-CAPEX-HEADING.
020000     05  FILLER                  PIC X(20) VALUE SPACES.
020100     05  FILLER                  PIC X(30) VALUE
020200         "*** CAPEX SECTION ***".
020300*
020400 01  RPT-OPEX-HEADING.
020500     05  FILLER                  PIC X(20) VALUE SPACES.
020600     05  FILLER                  PIC X(30) VALUE
020700         "*** OPEX SECTION ***".
020800*
020900 01  RPT-CAPEX-COL-HEADING.
021000     05  FILLER                  PIC X(6)  VALUE "YEAR  ".
021100     05  FILLER                  PIC X(13) VALUE "FLEET".
021200     05  FILLER                  PIC X(13) VALUE "INFRA".
021300     05  FILLER                  PIC X(13) VALUE "EQUIPMENT".
021400     05  FILLER                  PIC X(13) VALUE "SOFTWARE".
021500     05  FILLER                  PIC X(13) VALUE "CONTINGNCY".
021600     05  FILLER                  PIC X(13) VALUE "SUBSIDIES".
021700     05  FILLER                  PIC X(13) VALUE "CAPEX TOTAL".
021800     05  FILLER                  PIC X(15) VALUE "CAPEX LESS SUB".
021900*
022000 01  RPT-OPEX-COL-HEADING.
022100     05  FILLER                  PIC X(6)  VALUE "YEAR  ".
022200     05  FILLER                  PIC X(13) VALUE "ENERGY".
022300     05  FILLER                  PIC X(13) VALUE "POWER".
022400     05  FILLER                  PIC X(13) VALUE "BAAS".
022500     05  FILLER                  PIC X(13) VALUE "SOFTWARE".
022600     05  FILLER                  PIC X(13) VALUE "MAINTENANCE".
022700     05  FILLER                  PIC X(13) VALUE "LABOUR".
022800     05  FILLER                  PIC X(13) VALUE "SUBSIDIES".
022900     05  FILLER                  PIC X(13) VALUE "OPEX TOTAL".
023000     05  FILLER                  PIC X(15) VALUE "OPEX LESS SUB".
023100*
023200 01  RPT-CAPEX-DETAIL.
023300     05  RPC-YEAR                PIC 9(04).
023400     05  FILLER                  PIC X(02) VALUE SPACES.
023500     05  RPC-FLEET               PIC ZZ,ZZZ,ZZ9.99-.
023600     05  RPC-INFRA               PIC ZZ,ZZZ,ZZ9.99-.
023700     05  RPC-EQUIP               PIC ZZ,ZZZ,ZZ9.99-.
023800     05  RPC-SOFTWARE            PIC ZZ,ZZZ,ZZ9.99-.
023900     05  RPC-CONTINGENCY         PIC ZZ,ZZZ,ZZ9.99-.
024000     05  RPC-SUBSIDIES           PIC ZZ,ZZZ,ZZ9.99-.
024100     05  RPC-CAPEX-TOTAL         PIC ZZ,ZZZ,ZZ9.99-.
024200     05  RPC-CAPEX-LESS-SUB      PIC ZZ,ZZZ,ZZ9.99-.
024300*
024400 01  RPT-OPEX-DETAIL.
024500     05  RPO-YEAR                PIC 9(04).
024600     05  FILLER                  PIC X(02) VALUE SPACES.
024700     05  RPO-ENERGY              PIC ZZ,ZZZ,ZZ9.99-.
024800     05  RPO-POWER               PIC ZZ,ZZZ,ZZ9.99-.
024900     05  RPO-BAAS                PIC ZZ,ZZZ,ZZ9.99-.
025000     05  RPO-SOFTWARE            PIC ZZ,ZZZ,ZZ9.99-.
025100     05  RPO-MAINTENANCE         PIC ZZ,ZZZ,ZZ9.99-.
025200     05  RPO-LABOUR              PIC ZZ,ZZZ,ZZ9.99-.
025300     05  RPO-SUBSIDIES           PIC ZZ,ZZZ,ZZ9.99-.
025400     05  RPO-OPEX-TOTAL          PIC ZZ,ZZZ,ZZ9.99-.
025500     05  RPO-OPEX-LESS-SUB       PIC ZZ,ZZZ,ZZ9.99-.
025600*
025700 01  RPT-GRAND-TOTAL-LABEL.
025800     05  FILLER                  PIC X(06) VALUE "TOTAL ".
025900*
026000 PROCEDURE DIVISION.
026100*
026200 A-100-MAIN-CONTROL.
026300     PERFORM A-110-INITIALIZATION.
026400     PERFORM B-100-SORT-CASHFLOW.
026500     PERFORM C-100-READ-BUSINESS-PARM.
026600     PERFORM D-100-PROCESS-CASHFLOW THRU D-100-EXIT.
026700     PERFORM E-100-PRINT-CAPEX-SECTION.
026800     PERFORM E-200-PRINT-OPEX-SECTION.
026900     PERFORM F-100-WRAP-UP.
027000     STOP RUN.
027100*
027200 A-110-INITIALIZATION.
027300     INITIALIZE WK-YEAR-ACCUM WK-CALC-FIELDS.
027400     MOVE ZERO TO AC-CF-RECS-READ AC-AS-RECS-WRITTEN.
027500     MOVE ZERO TO WK-YEAR-COUNT.
027600     ACCEPT WA-SYS-DATE FROM DATE.
027700     ACCEPT WA-SYS-TIME FROM TIME.
027800     PERFORM A-120-CENTURY-WINDOW.
027900     OPEN OUTPUT ANNUAL-SUMMARY-FILE.
028000     OPEN OUTPUT COST-REPORT-FILE.
028100     MOVE WA-RUN-DATE TO RPH-RUN-DATE.
028200*
028300 A-120-CENTURY-WINDOW.
028400     IF WA-SYS-YY < 50
028500         MOVE 20 TO WA-TODAYS-CENTURY
028600     ELSE
028700         MOVE 19 TO WA-TODAYS-CENTURY.
028800     COMPUTE WA-TODAYS-YEAR =
028900         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
029000     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
029100     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
029200*
029300*****************************************************************
029400*   B-100  --  SORT THE CASHFLOW FILE INTO DATE ORDER BEFORE     *
029500*   THE ROLL-UP PASS.  THE FOUR CELL PROGRAMS APPEND TO IT       *
029600*   INDEPENDENTLY SO IT MAY ARRIVE OUT OF ORDER.                 *
029700*****************************************************************
029800 B-100-SORT-CASHFLOW.
029900     SORT SORT-FILE
030000         ON ASCENDING KEY SR-DATE
030100         INPUT PROCEDURE B-200-RELEASE-CASHFLOW
030200         GIVING SORTED-CASHFLOW-FILE.
030300*
030400 B-200-RELEASE-CASHFLOW.
030500     OPEN INPUT CASHFLOW-FILE.
030600     MOVE "N" TO SW-END-OF-CASHFLOW.
030700     READ CASHFLOW-FILE INTO CASHFLOW-RECORD
030800         AT END
030900             MOVE "Y" TO SW-END-OF-CASHFLOW.
031000     PERFORM B-210-RELEASE-ONE-RECORD
031100         UNTIL END-OF-CASHFLOW.
031200     CLOSE CASHFLOW-FILE.
031300*
031400 B-210-RELEASE-ONE-RECORD.
031500     RELEASE SORT-RECORD FROM CASHFLOW-RECORD.
031600     ADD 1 TO AC-CF-RECS-READ.
031700     READ CASHFLOW-FILE INTO CASHFLOW-RECORD
031800         AT END
031900             MOVE "Y" TO SW-END-OF-CASHFLOW.
032000*
032100 C-100-READ-BUSINESS-PARM.
032200     OPEN INPUT BUSINESS-PARM-FILE.
032300     READ BUSINESS-PARM-FILE.
032400     CLOSE BUSINESS-PARM-FILE.
032500*
032600*****************************************************************
032700*   D-100  --  READ THE SORTED CASHFLOW FILE ONCE, ACCUMULATING  *
032800*   BY CATEGORY WITH A CONTROL BREAK ON CALENDAR YEAR.           *
032900*****************************************************************
033000 D-100-PROCESS-CASHFLOW.
033100     OPEN INPUT SORTED-CASHFLOW-FILE.
033200     MOVE "N" TO SW-END-OF-CASHFLOW.
033300     MOVE "Y" TO SW-FIRST-RECORD.
033400     READ SORTED-CASHFLOW-FILE INTO CASHFLOW-RECORD
033500         AT END
033600             MOVE "Y" TO SW-END-OF-CASHFLOW.
033700 D-150-READ-LOOP.
033800     IF END-OF-CASHFLOW
033900         GO TO D-190-PROCESS-DONE.
034000     PERFORM D-200-PROCESS-ONE-RECORD THRU D-200-EXIT.
034100     GO TO D-150-READ-LOOP.
034200 D-190-PROCESS-DONE.
034300     IF NOT FIRST-RECORD
034400         PERFORM D-800-YEAR-BREAK THRU D-800-EXIT.
034500     CLOSE SORTED-CASHFLOW-FILE.
034600 D-100-EXIT.
034700     EXIT.
034800*
034900 D-200-PROCESS-ONE-RECORD.
035000     MOVE CF-DATE(1:4) TO WK-REC-YEAR.
035100     IF FIRST-RECORD
035200         MOVE WK-REC-YEAR TO WK-CUR-YEAR
035300         MOVE "N" TO SW-FIRST-RECORD
035400     ELSE
035500         IF WK-REC-YEAR NOT = WK-CUR-YEAR
035600             PERFORM D-800-YEAR-BREAK THRU D-800-EXIT
035700             MOVE WK-REC-YEAR TO WK-CUR-YEAR.
035800     PERFORM D-300-ACCUMULATE-DETAIL THRU D-300-EXIT.
035900     ADD 1 TO AC-CF-RECS-READ.
036000     READ SORTED-CASHFLOW-FILE INTO CASHFLOW-RECORD
036100         AT END
036200             MOVE "Y" TO SW-END-OF-CASHFLOW.
036300 D-200-EXIT.
036400     EXIT.
036500*
036600 D-300-ACCUMULATE-DETAIL.
036700     EVALUATE TRUE
036800         WHEN CF-KIND = "CAPEX"
036900             PERFORM D-310-ACCUMULATE-CAPEX
037000         WHEN CF-KIND = "OPEX"
037100             PERFORM D-320-ACCUMULATE-OPEX
037200         WHEN OTHER
037300             CONTINUE.
037400 D-300-EXIT.
037500     EXIT.
037600*
037700 D-310-ACCUMULATE-CAPEX.
037800     EVALUATE CF-CATEGORY
037900         WHEN "FLEET CAPEX"
038000             ADD CF-AMOUNT TO AC-CAPEX-FLEET
038100         WHEN "CONSTRUCTION CAPEX"
038200             ADD CF-AMOUNT TO AC-CAPEX-INFRA
038300         WHEN "EQUIPMENT CAPEX"
038400             ADD CF-AMOUNT TO AC-CAPEX-EQUIP
038500         WHEN "SOFTWARE CAPEX"
038600             ADD CF-AMOUNT TO AC-CAPEX-SOFTWARE
038700         WHEN "CAPEX SUBSIDIES"
038800             ADD CF-AMOUNT TO AC-CAPEX-SUBSIDIES
038900         WHEN OTHER
039000             CONTINUE.
039100*
039200 D-320-ACCUMULATE-OPEX.
039300     EVALUATE CF-CATEGORY
039400         WHEN "ENERGY COSTS"
039500             ADD CF-AMOUNT TO AC-OPEX-ENERGY
039600         WHEN "POWER COSTS"
039700             ADD CF-AMOUNT TO AC-OPEX-POWER
039800         WHEN "BAAS COSTS"
039900             ADD CF-AMOUNT TO AC-OPEX-BAAS
040000         WHEN "SOFTWARE OPEX"
040100             ADD CF-AMOUNT TO AC-OPEX-SOFTWARE
040200         WHEN "MAINTENANCE COSTS"
040300             ADD CF-AMOUNT TO AC-OPEX-MAINTENANCE
040400         WHEN "LABOUR COSTS"
040500             ADD CF-AMOUNT TO AC-OPEX-LABOUR
040600         WHEN "OPEX SUBSIDIES"
040700             ADD CF-AMOUNT TO AC-OPEX-SUBSIDIES
040800         WHEN OTHER
040900             CONTINUE.
041000*
041100*****************************************************************
041200*   D-800  --  YEAR CONTROL BREAK.  DERIVE THE TOTAL AND LESS-   *
041300*   SUB FIGURES, WRITE THE ANNUAL-SUMMARY RECORDS FOR THE YEAR   *
041400*   JUST COMPLETED, FILE THE YEAR AWAY IN THE RESULTS TABLE,     *
041500*   THEN CLEAR THE ACCUMULATORS FOR THE NEXT YEAR.               *
041600*****************************************************************
041700 D-800-YEAR-BREAK.
041800     IF BPR-CONTINGENCY-FRAC > ZERO
041900         COMPUTE WK-CONTINGENCY ROUNDED =
042000             BPR-CONTINGENCY-FRAC *
042100                 (AC-CAPEX-FLEET + AC-CAPEX-INFRA +
042200                  AC-CAPEX-EQUIP + AC-CAPEX-SOFTWARE)
042300     ELSE
042400         MOVE ZERO TO WK-CONTINGENCY.
042500     COMPUTE WK-CAPEX-TOTAL =
042600         AC-CAPEX-FLEET + AC-CAPEX-INFRA + AC-CAPEX-EQUIP +
042700         AC-CAPEX-SOFTWARE + WK-CONTINGENCY.
042800     COMPUTE WK-CAPEX-TOTAL-LESS-SUB =
042900         WK-CAPEX-TOTAL + AC-CAPEX-SUBSIDIES.
043000     COMPUTE WK-OPEX-TOTAL =
043100         AC-OPEX-ENERGY + AC-OPEX-POWER + AC-OPEX-BAAS +
043200         AC-OPEX-SOFTWARE + AC-OPEX-MAINTENANCE + AC-OPEX-LABOUR.
043300     COMPUTE WK-OPEX-TOTAL-LESS-SUB =
043400         WK-OPEX-TOTAL + AC-OPEX-SUBSIDIES.
043500     PERFORM D-810-WRITE-YEAR-RECORDS THRU D-810-EXIT.
043600     PERFORM D-820-FILE-YEAR-RESULTS THRU D-820-EXIT.
043700     INITIALIZE WK-YEAR-ACCUM
043800         REPLACING NUMERIC DATA BY ZERO.
043900 D-800-EXIT.
044000     EXIT.
044100*
044200 D-810-WRITE-YEAR-RECORDS.
044300     MOVE WK-CUR-YEAR        TO AS-YEAR.
044400     MOVE "FLEET CAPEX"      TO AS-CATEGORY.
044500     MOVE AC-CAPEX-FLEET     TO AS-AMOUNT.
044600     WRITE ANNUAL-SUMMARY-RECORD.
044700     MOVE "CONSTRUCTION CAPEX" TO AS-CATEGORY.
044800     MOVE AC-CAPEX-INFRA     TO AS-AMOUNT.
044900     WRITE ANNUAL-SUMMARY-RECORD.
045000     MOVE "EQUIPMENT CAPEX"  TO AS-CATEGORY.
045100     MOVE AC-CAPEX-EQUIP     TO AS-AMOUNT.
045200     WRITE ANNUAL-SUMMARY-RECORD.
045300     MOVE "SOFTWARE CAPEX"   TO AS-CATEGORY.
045400     MOVE AC-CAPEX-SOFTWARE  TO AS-AMOUNT.
045500     WRITE ANNUAL-SUMMARY-RECORD.
045600     MOVE "CONTINGENCY"      TO AS-CATEGORY.
045700     MOVE WK-CONTINGENCY     TO AS-AMOUNT.
045800     WRITE ANNUAL-SUMMARY-RECORD.
045900     MOVE "CAPEX SUBSIDIES"  TO AS-CATEGORY.
046000     MOVE AC-CAPEX-SUBSIDIES TO AS-AMOUNT.
046100     WRITE ANNUAL-SUMMARY-RECORD.
046200     MOVE "CAPEX TOTAL"      TO AS-CATEGORY.
046300     MOVE WK-CAPEX-TOTAL     TO AS-AMOUNT.
046400     WRITE ANNUAL-SUMMARY-RECORD.
046500     MOVE "CAPEX TOTAL (LESS SUB)" TO AS-CATEGORY.
046600     MOVE WK-CAPEX-TOTAL-LESS-SUB TO AS-AMOUNT.
046700     WRITE ANNUAL-SUMMARY-RECORD.
046800     MOVE "ENERGY COSTS"     TO AS-CATEGORY.
046900     MOVE AC-OPEX-ENERGY     TO AS-AMOUNT.
047000     WRITE ANNUAL-SUMMARY-RECORD.
047100     MOVE "POWER COSTS"      TO AS-CATEGORY.
047200     MOVE AC-OPEX-POWER      TO AS-AMOUNT.
047300     WRITE ANNUAL-SUMMARY-RECORD.
047400     MOVE "BAAS COSTS"       TO AS-CATEGORY.
047500     MOVE AC-OPEX-BAAS       TO AS-AMOUNT.
047600     WRITE ANNUAL-SUMMARY-RECORD.
047700     MOVE "SOFTWARE OPEX"    TO AS-CATEGORY.
047800     MOVE AC-OPEX-SOFTWARE   TO AS-AMOUNT.
047900     WRITE ANNUAL-SUMMARY-RECORD.
048000     MOVE "MAINTENANCE COSTS" TO AS-CATEGORY.
048100     MOVE AC-OPEX-MAINTENANCE TO AS-AMOUNT.
048200     WRITE ANNUAL-SUMMARY-RECORD.
048300     MOVE "LABOUR COSTS"     TO AS-CATEGORY.
048400     MOVE AC-OPEX-LABOUR     TO AS-AMOUNT.
048500     WRITE ANNUAL-SUMMARY-RECORD.
048600     MOVE "OPEX SUBSIDIES"   TO AS-CATEGORY.
048700     MOVE AC-OPEX-SUBSIDIES  TO AS-AMOUNT.
048800     WRITE ANNUAL-SUMMARY-RECORD.
048900     MOVE "OPEX TOTAL"       TO AS-CATEGORY.
049000     MOVE WK-OPEX-TOTAL      TO AS-AMOUNT.
049100     WRITE ANNUAL-SUMMARY-RECORD.
049200     MOVE "OPEX TOTAL (LESS SUB)" TO AS-CATEGORY.
049300     MOVE WK-OPEX-TOTAL-LESS-SUB TO AS-AMOUNT.
049400     WRITE ANNUAL-SUMMARY-RECORD.
049500     ADD 15 TO AC-AS-RECS-WRITTEN.
049600 D-810-EXIT.
049700     EXIT.
049800*
049900 D-820-FILE-YEAR-RESULTS.
050000     ADD 1 TO WK-YEAR-COUNT.
050100     SET YR-INDEX TO WK-YEAR-COUNT.
050200     MOVE WK-CUR-YEAR             TO YR-YEAR (YR-INDEX).
050300     MOVE AC-CAPEX-FLEET          TO YR-CAPEX-FLEET (YR-INDEX).
050400     MOVE AC-CAPEX-INFRA          TO YR-CAPEX-INFRA (YR-INDEX).
050500     MOVE AC-CAPEX-EQUIP          TO YR-CAPEX-EQUIP (YR-INDEX).
050600     MOVE AC-CAPEX-SOFTWARE       TO YR-CAPEX-SOFTWARE (YR-INDEX).
050700     MOVE WK-CONTINGENCY          TO YR-CAPEX-CONTINGENCY (YR-INDEX).
050800     MOVE AC-CAPEX-SUBSIDIES      TO YR-CAPEX-SUBSIDIES (YR-INDEX).
050900     MOVE WK-CAPEX-TOTAL          TO YR-CAPEX-TOTAL (YR-INDEX).
051000     MOVE WK-CAPEX-TOTAL-LESS-SUB TO YR-CAPEX-TOTAL-LESS-SUB (YR-INDEX).
051100     MOVE AC-OPEX-ENERGY          TO YR-OPEX-ENERGY (YR-INDEX).
051200     MOVE AC-OPEX-POWER           TO YR-OPEX-POWER (YR-INDEX).
051300     MOVE AC-OPEX-BAAS            TO YR-OPEX-BAAS (YR-INDEX).
051400     MOVE AC-OPEX-SOFTWARE        TO YR-OPEX-SOFTWARE (YR-INDEX).
051500     MOVE AC-OPEX-MAINTENANCE     TO YR-OPEX-MAINTENANCE (YR-INDEX).
051600     MOVE AC-OPEX-LABOUR          TO YR-OPEX-LABOUR (YR-INDEX).
051700     MOVE AC-OPEX-SUBSIDIES       TO YR-OPEX-SUBSIDIES (YR-INDEX).
051800     MOVE WK-OPEX-TOTAL           TO YR-OPEX-TOTAL (YR-INDEX).
051900     MOVE WK-OPEX-TOTAL-LESS-SUB  TO YR-OPEX-TOTAL-LESS-SUB (YR-INDEX).
052000     MOVE WK-OPEX-TOTAL-LESS-SUB  TO WK-TRACE-AMOUNT.
052100 D-820-EXIT.
052200     EXIT.
052300*
052400*****************************************************************
052500*   E-100  --  PRINT THE CAPEX SECTION OF TCORPT, ONE ROW PER    *
052600*   YEAR PLUS A GRAND-TOTAL ROW.                                 *
052700*****************************************************************
052800 E-100-PRINT-CAPEX-SECTION.
052900     WRITE COST-REPORT-LINE-OUT FROM RPT-HEADING-1
053000         AFTER ADVANCING TOP-OF-FORM.
053100     WRITE COST-REPORT-LINE-OUT FROM RPT-HEADING-2
053200         AFTER ADVANCING 1 LINE.
053300     WRITE COST-REPORT-LINE-OUT FROM RPT-CAPEX-HEADING
053400         AFTER ADVANCING 2 LINES.
053500     WRITE COST-REPORT-LINE-OUT FROM RPT-CAPEX-COL-HEADING
053600         AFTER ADVANCING 2 LINES.
053700     INITIALIZE WK-YEAR-ACCUM REPLACING NUMERIC DATA BY ZERO.
053800     PERFORM E-110-PRINT-CAPEX-YEAR
053900         VARYING YR-INDEX FROM 1 BY 1
054000         UNTIL YR-INDEX > WK-YEAR-COUNT.
054100     PERFORM E-120-PRINT-CAPEX-GRAND-TOTAL.
054200*
054300 E-110-PRINT-CAPEX-YEAR.
054400     MOVE YR-YEAR (YR-INDEX)             TO RPC-YEAR.
054500     MOVE YR-CAPEX-FLEET (YR-INDEX)       TO RPC-FLEET.
054600     MOVE YR-CAPEX-INFRA (YR-INDEX)       TO RPC-INFRA.
054700     MOVE YR-CAPEX-EQUIP (YR-INDEX)       TO RPC-EQUIP.
054800     MOVE YR-CAPEX-SOFTWARE (YR-INDEX)    TO RPC-SOFTWARE.
054900     MOVE YR-CAPEX-CONTINGENCY (YR-INDEX) TO RPC-CONTINGENCY.
055000     MOVE YR-CAPEX-SUBSIDIES (YR-INDEX)   TO RPC-SUBSIDIES.
055100     MOVE YR-CAPEX-TOTAL (YR-INDEX)       TO RPC-CAPEX-TOTAL.
055200     MOVE YR-CAPEX-TOTAL-LESS-SUB (YR-INDEX) TO RPC-CAPEX-LESS-SUB.
055300     WRITE COST-REPORT-LINE-OUT FROM RPT-CAPEX-DETAIL
055400         AFTER ADVANCING 1 LINE.
055500     ADD YR-CAPEX-FLEET (YR-INDEX)     TO AC-CAPEX-FLEET.
055600     ADD YR-CAPEX-INFRA (YR-INDEX)     TO AC-CAPEX-INFRA.
055700     ADD YR-CAPEX-EQUIP (YR-INDEX)     TO AC-CAPEX-EQUIP.
055800     ADD YR-CAPEX-SOFTWARE (YR-INDEX)  TO AC-CAPEX-SOFTWARE.
055900     ADD YR-CAPEX-SUBSIDIES (YR-INDEX) TO AC-CAPEX-SUBSIDIES.
056000*
056100 E-120-PRINT-CAPEX-GRAND-TOTAL.
056200     COMPUTE WK-CONTINGENCY =
056300         AC-CAPEX-FLEET + AC-CAPEX-INFRA + AC-CAPEX-EQUIP
056400             + AC-CAPEX-SOFTWARE.
056500     MOVE ZERO                       TO RPC-YEAR.
056600     MOVE AC-CAPEX-FLEET             TO RPC-FLEET.
056700     MOVE AC-CAPEX-INFRA             TO RPC-INFRA.
056800     MOVE AC-CAPEX-EQUIP             TO RPC-EQUIP.
056900     MOVE AC-CAPEX-SOFTWARE          TO RPC-SOFTWARE.
057000     COMPUTE WK-CAPEX-TOTAL =
057100         AC-CAPEX-FLEET + AC-CAPEX-INFRA + AC-CAPEX-EQUIP
057200             + AC-CAPEX-SOFTWARE.
057300     MOVE AC-CAPEX-SUBSIDIES         TO RPC-SUBSIDIES.
057400     MOVE WK-CAPEX-TOTAL             TO RPC-CAPEX-TOTAL.
057500     COMPUTE WK-CAPEX-TOTAL-LESS-SUB =
057600         WK-CAPEX-TOTAL + AC-CAPEX-SUBSIDIES.
057700     MOVE WK-CAPEX-TOTAL-LESS-SUB    TO RPC-CAPEX-LESS-SUB.
057800     WRITE COST-REPORT-LINE-OUT FROM RPT-GRAND-TOTAL-LABEL
057900         AFTER ADVANCING 2 LINES.
058000     WRITE COST-REPORT-LINE-OUT FROM RPT-CAPEX-DETAIL
058100         AFTER ADVANCING 1 LINE.
058200*
058300*****************************************************************
058400*   E-200  --  PRINT THE OPEX SECTION OF TCORPT, ONE ROW PER     *
058500*   YEAR PLUS A GRAND-TOTAL ROW.                                 *
058600*****************************************************************
058700 E-200-PRINT-OPEX-SECTION.
058800     WRITE COST-REPORT-LINE-OUT FROM RPT-OPEX-HEADING
058900         AFTER ADVANCING 3 LINES.
059000     WRITE COST-REPORT-LINE-OUT FROM RPT-OPEX-COL-HEADING
059100         AFTER ADVANCING 2 LINES.
059200     INITIALIZE WK-YEAR-ACCUM REPLACING NUMERIC DATA BY ZERO.
059300     PERFORM E-210-PRINT-OPEX-YEAR
059400         VARYING YR-INDEX FROM 1 BY 1
059500         UNTIL YR-INDEX > WK-YEAR-COUNT.
059600     PERFORM E-220-PRINT-OPEX-GRAND-TOTAL.
059700*
059800 E-210-PRINT-OPEX-YEAR.
059900     MOVE YR-YEAR (YR-INDEX)              TO RPO-YEAR.
060000     MOVE YR-OPEX-ENERGY (YR-INDEX)        TO RPO-ENERGY.
060100     MOVE YR-OPEX-POWER (YR-INDEX)         TO RPO-POWER.
060200     MOVE YR-OPEX-BAAS (YR-INDEX)          TO RPO-BAAS.
060300     MOVE YR-OPEX-SOFTWARE (YR-INDEX)      TO RPO-SOFTWARE.
060400     MOVE YR-OPEX-MAINTENANCE (YR-INDEX)   TO RPO-MAINTENANCE.
060500     MOVE YR-OPEX-LABOUR (YR-INDEX)        TO RPO-LABOUR.
060600     MOVE YR-OPEX-SUBSIDIES (YR-INDEX)     TO RPO-SUBSIDIES.
060700     MOVE YR-OPEX-TOTAL (YR-INDEX)         TO RPO-OPEX-TOTAL.
060800     MOVE YR-OPEX-TOTAL-LESS-SUB (YR-INDEX) TO RPO-OPEX-LESS-SUB.
060900     WRITE COST-REPORT-LINE-OUT FROM RPT-OPEX-DETAIL
061000         AFTER ADVANCING 1 LINE.
061100     ADD YR-OPEX-ENERGY (YR-INDEX)      TO AC-OPEX-ENERGY.
061200     ADD YR-OPEX-POWER (YR-INDEX)       TO AC-OPEX-POWER.
061300     ADD YR-OPEX-BAAS (YR-INDEX)        TO AC-OPEX-BAAS.
061400     ADD YR-OPEX-SOFTWARE (YR-INDEX)    TO AC-OPEX-SOFTWARE.
061500     ADD YR-OPEX-MAINTENANCE (YR-INDEX) TO AC-OPEX-MAINTENANCE.
061600     ADD YR-OPEX-LABOUR (YR-INDEX)      TO AC-OPEX-LABOUR.
061700     ADD YR-OPEX-SUBSIDIES (YR-INDEX)   TO AC-OPEX-SUBSIDIES.
061800*
061900 E-220-PRINT-OPEX-GRAND-TOTAL.
062000     MOVE ZERO                       TO RPO-YEAR.
062100     MOVE AC-OPEX-ENERGY             TO RPO-ENERGY.
062200     MOVE AC-OPEX-POWER              TO RPO-POWER.
062300     MOVE AC-OPEX-BAAS               TO RPO-BAAS.
062400     MOVE AC-OPEX-SOFTWARE           TO RPO-SOFTWARE.
062500     MOVE AC-OPEX-MAINTENANCE        TO RPO-MAINTENANCE.
062600     MOVE AC-OPEX-LABOUR             TO RPO-LABOUR.
062700     MOVE AC-OPEX-SUBSIDIES          TO RPO-SUBSIDIES.
062800     COMPUTE WK-OPEX-TOTAL =
062900         AC-OPEX-ENERGY + AC-OPEX-POWER + AC-OPEX-BAAS
063000             + AC-OPEX-SOFTWARE + AC-OPEX-MAINTENANCE
063100             + AC-OPEX-LABOUR.
063200     MOVE WK-OPEX-TOTAL              TO RPO-OPEX-TOTAL.
063300     COMPUTE WK-OPEX-TOTAL-LESS-SUB =
063400         WK-OPEX-TOTAL + AC-OPEX-SUBSIDIES.
063500     MOVE WK-OPEX-TOTAL-LESS-SUB     TO RPO-OPEX-LESS-SUB.
063600     WRITE COST-REPORT-LINE-OUT FROM RPT-GRAND-TOTAL-LABEL
063700         AFTER ADVANCING 2 LINES.
063800     WRITE COST-REPORT-LINE-OUT FROM RPT-OPEX-DETAIL
063900         AFTER ADVANCING 1 LINE.
064000*
064100 F-100-WRAP-UP.
064200     CLOSE ANNUAL-SUMMARY-FILE.
064300     CLOSE COST-REPORT-FILE.
064400     DISPLAY "TCOSUMM - CASHFLOW RECS READ:     " AC-CF-RECS-READ.
064500     DISPLAY "TCOSUMM - SUMMARY RECS WRITTEN:    " AC-AS-RECS-WRITTEN.
