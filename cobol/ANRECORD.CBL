000100*****************************************************************
000200*                                                                *
000300*   ANRECORD  --  ANNUAL SUMMARY RECORD LAYOUT.                  *
000400*                                                                *
000500*   ONE RECORD PER YEAR PER CATEGORY (INCLUDING THE "TOTAL"      *
000600*   ROLL-UP ROWS).  WRITTEN BY TCOSUMM, READ BACK BY TCONPV TO   *
000700*   BUILD EACH CATEGORY'S ANNUAL AMOUNT SERIES FOR THE NPV       *
000800*   SECTION OF TCORPT.                                          *
000900*                                                                *
001000*****************************************************************
001100 01  ANNUAL-SUMMARY-RECORD.
001200     05  AS-YEAR                 PIC 9(04).
001300     05  AS-CATEGORY             PIC X(30).
001400     05  AS-AMOUNT               PIC S9(13)V9(02).
001500     05  FILLER                  PIC X(10).
