000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCONPV.
000300 AUTHOR.        D. MAERTZ.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  OCTOBER 1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCONPV  --  NET-PRESENT-VALUE ANALYSIS OF THE ANNUAL TCO     *
001100*                ROLL-UP.                                        *
001200*                                                                *
001300*   READS THE ANNUAL-SUMMARY FILE (ALREADY IN ASCENDING YEAR     *
001400*   ORDER OUT OF TCOSUMM) AND BUILDS THE ANNUAL AMOUNT SERIES    *
001500*   FOR EACH OF THE REQUESTED CATEGORIES -- CAPEX TOTAL (LESS    *
001600*   SUB), OPEX TOTAL (LESS SUB), AND THEIR SUM, NET TCO.  THE    *
001700*   START YEAR OF THE SERIES COMES FROM BPR-NPV-START-YEAR ON    *
001800*   BUSPARM, NOT FROM THE FILE -- ANY YEAR FROM THE CONFIGURED   *
001900*   START YEAR UP TO THE FIRST YEAR ACTUALLY POSTED ON ANNSUMM   *
002000*   CARRIES A ZERO AMOUNT.  DISCOUNTING IS DONE BY REPEATED      *
002100*   MULTIPLICATION YEAR OVER YEAR RATHER THAN BY RAISING         *
002200*   (1+RATE) TO A POWER.  APPENDS THE NPV SECTION TO THE BOTTOM  *
002300*   OF TCORPT.                                                   *
002400*                                                                *
002500*---------------------------------------------------------------*
002600*   CHANGE LOG                                                   *
002700*---------------------------------------------------------------*
002800*   10/08/90  D.M.  ORIGINAL PROGRAM -- NPV ANALYSIS OF THE      *
002900*                   ANNUAL ROLL-UP, REQ 90-0402.                 *
003000*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE, SAME   *
003100*                   AS TCOFLEET.  REQ 94-0388.                   *
003200*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
003300*                   SHARED DATEWORK COPYBOOK.  REQ 98-0512.      *
003400*   02/09/01  P.O.  NET TCO ROW ADDED BELOW CAPEX AND OPEX SO    *
003500*                   BUDGET REVIEW DOESN'T HAVE TO ADD THE TWO    *
003600*                   NPV FIGURES BY HAND.  REQ 01-0033.            *
003700*   04/14/03  L.N.  BUDGET OFFICE COMPLAINED THE STUDY WINDOW    *
003800*                   MOVED EVERY TIME THE FIRST DATA YEAR CHANGED *
003900*                   -- START YEAR NOW COMES FROM THE NEW BPR-    *
004000*                   NPV-START-YEAR FIELD ON BUSPARM INSTEAD OF   *
004100*                   THE FIRST ANNSUMM RECORD READ.  REQ 03-0071. *
004200*   09/22/03  L.N.  DISCOUNTED-YEAR ADD INTO WK-CAPEX-NPV/WK-    *
004300*                   OPEX-NPV WAS TRUNCATING THE LAST SIX DECIMAL *
004400*                   PLACES INSTEAD OF ROUNDING -- ADDED ROUNDED  *
004500*                   TO BOTH ADD STATEMENTS.  REQ 03-0142.        *
004600*                                                                *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-4381.
005100 OBJECT-COMPUTER.  IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NPV-ALPHABETIC IS "A" THRU "Z"
005500     SWITCH-0 IS UPSI-0 TCN-TRACE-SWITCH
005600         ON STATUS IS TCN-TRACE-ON
005700         OFF STATUS IS TCN-TRACE-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ANNUAL-SUMMARY-FILE  ASSIGN TO ANNSUMM
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT BUSINESS-PARM-FILE   ASSIGN TO BUSPARM
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT COST-REPORT-FILE     ASSIGN TO TCORPT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ANNUAL-SUMMARY-FILE
007000     LABEL RECORDS ARE STANDARD.
007100     COPY ANRECORD.
007200*
007300 FD  BUSINESS-PARM-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY BUSPARM.
007600*
007700 FD  COST-REPORT-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 01  COST-REPORT-LINE-OUT        PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200     COPY DATEWORK.
008300*
008400*   STANDALONE RUN COUNTER -- 77 LEVEL, NOT PART OF ANY WORK
008500*   AREA, SO IT NEVER NEEDS A REDEFINES OR A FILLER PAD.
008600 77  AC-AS-RECS-READ             PIC 9(06) COMP.
008700*
008800*****************************************************************
008900*   ANNUAL AMOUNT SERIES FOR EACH REQUESTED CATEGORY, INDEXED    *
009000*   BY YEAR OFFSET FROM THE START YEAR (YEAR 0 = START YEAR).    *
009100*****************************************************************
009200 01  SERIES-CONTROL.
009300     05  WK-START-YEAR           PIC 9(04).
009400     05  WK-SERIES-COUNT         PIC 9(02) COMP VALUE ZERO.
009500     05  FILLER                  PIC X(02).
009600*
009700 01  CAPEX-SERIES.
009800     05  CS-ENTRY OCCURS 1 TO 40 TIMES
009900             DEPENDING ON WK-SERIES-COUNT
010000             INDEXED BY CS-INDEX.
010100         10  CS-AMOUNT           PIC S9(13)V9(02).
010200     05  FILLER                  PIC X(02).
010300*
010400 01  OPEX-SERIES.
010500     05  OS-ENTRY OCCURS 1 TO 40 TIMES
010600             DEPENDING ON WK-SERIES-COUNT
010700             INDEXED BY OS-INDEX.
010800         10  OS-AMOUNT           PIC S9(13)V9(02).
010900     05  FILLER                  PIC X(02).
011000*
011100 01  WK-CALC-FIELDS.
011200     05  WK-REC-YEAR             PIC 9(04).
011300     05  WK-YEAR-OFFSET          PIC 9(04) COMP.
011400     05  WK-DISCOUNT-FACTOR      PIC 9(03)V9(09).
011500     05  WK-CAPEX-NPV            PIC S9(13)V9(03).
011600     05  WK-OPEX-NPV             PIC S9(13)V9(03).
011700     05  WK-NET-TCO-NPV          PIC S9(13)V9(03).
011800     05  WK-DISCOUNTED-AMOUNT    PIC S9(13)V9(09).
011900     05  WK-YEAR-SUB             PIC 9(02) COMP.
012000     05  FILLER                  PIC X(02).
012100*
012200 01  WK-YEAR-OFFSET-X REDEFINES WK-CALC-FIELDS.
012300     05  FILLER                  PIC X(04).
012400     05  FILLER                  PIC X(02).
012500     05  FILLER                  PIC X(12).
012600     05  FILLER                  PIC X(16).
012700     05  FILLER                  PIC X(16).
012800     05  FILLER                  PIC X(16).
012900     05  FILLER                  PIC X(22).
013000     05  FILLER                  PIC X(02).
013100*
013200 01  WK-NPV-DEBUG-VIEW REDEFINES WK-CALC-FIELDS.
013300     05  FILLER                  PIC X(10).
013400     05  FILLER                  PIC X(80).
013500*
013600 01  WK-TRACE-AMOUNT             PIC S9(13)V9(03).
013700 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
013800                                 PIC X(16).
013900*
014000 01  SWITCHES.
014100     05  SW-END-OF-ANNSUMM       PIC X(01) VALUE "N".
014200         88  END-OF-ANNSUMM                VALUE "Y".
014300     05  FILLER                  PIC X(02).
014400*
014500*****************************************************************
014600*   REPORT DETAIL LINES FOR THE NPV SECTION OF TCORPT.           *
014700*****************************************************************
014800 01  RPT-NPV-HEADING.
014900     05  FILLER                  PIC X(20) VALUE SPACES.
015000     05  FILLER                  PIC X(30) VALUE
015100         "*** NPV SECTION ***".
015200*
015300 01  RPT-NPV-COL-HEADING.
015400     05  FILLER                  PIC X(24) VALUE
015500         "CATEGORY".
015600     05  FILLER                  PIC X(20) VALUE
015700         "NPV".
015800*
015900 01  RPT-NPV-DETAIL.
016000     05  RPN-CATEGORY            PIC X(24).
016100     05  RPN-AMOUNT              PIC ZZ,ZZZ,ZZ9.999-.
016200     05  FILLER                  PIC X(02).
016300*
016400 PROCEDURE DIVISION.
016500*
016600 A-100-MAIN-CONTROL.
016700     PERFORM A-110-INITIALIZATION.
016800     PERFORM B-100-READ-BUSINESS-PARM.
016900     PERFORM C-100-LOAD-ANNUAL-SERIES THRU C-100-EXIT.
017000     PERFORM D-100-COMPUTE-NPV.
017100     PERFORM E-100-PRINT-NPV-SECTION.
017200     PERFORM F-100-WRAP-UP.
017300     STOP RUN.
017400*
017500 A-110-INITIALIZATION.
017600     INITIALIZE WK-CALC-FIELDS SERIES-CONTROL.
017700     MOVE ZERO TO AC-AS-RECS-READ.
017800*
017900*   ZERO THE FULL 40-YEAR SPAN OF BOTH SERIES TABLES BEFORE ANY
018000*   ANNSUMM RECORD IS READ, THEN DROP THE ODO COUNT BACK TO ZERO
018100*   SO C-100 CAN GROW IT AS REAL ENTRIES ARRIVE.  THIS IS WHAT
018200*   MAKES THE YEARS BETWEEN THE CONFIGURED START YEAR AND THE
018300*   FIRST ANNSUMM YEAR COME OUT ZERO INSTEAD OF GARBAGE.
018400     MOVE 40 TO WK-SERIES-COUNT.
018500     INITIALIZE CAPEX-SERIES OPEX-SERIES.
018600     MOVE ZERO TO WK-SERIES-COUNT.
018700     ACCEPT WA-SYS-DATE FROM DATE.
018800     ACCEPT WA-SYS-TIME FROM TIME.
018900     PERFORM A-120-CENTURY-WINDOW.
019000     OPEN EXTEND COST-REPORT-FILE.
019100*
019200 A-120-CENTURY-WINDOW.
019300     IF WA-SYS-YY < 50
019400         MOVE 20 TO WA-TODAYS-CENTURY
019500     ELSE
019600         MOVE 19 TO WA-TODAYS-CENTURY.
019700     COMPUTE WA-TODAYS-YEAR =
019800         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
019900     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
020000     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
020100*
020200 B-100-READ-BUSINESS-PARM.
020300     OPEN INPUT BUSINESS-PARM-FILE.
020400     READ BUSINESS-PARM-FILE.
020500     CLOSE BUSINESS-PARM-FILE.
020600     MOVE BPR-NPV-START-YEAR TO WK-START-YEAR.
020700*
020800*****************************************************************
020900*   C-100  --  BUILD THE CAPEX-TOTAL-LESS-SUB AND OPEX-TOTAL-    *
021000*   LESS-SUB ANNUAL SERIES.  THE ANNUAL-SUMMARY FILE ARRIVES IN  *
021100*   ASCENDING YEAR ORDER OUT OF TCOSUMM, WITH SEVERAL CATEGORY   *
021200*   ROWS PER YEAR -- ONLY THE TWO "LESS SUB" TOTAL ROWS FEED     *
021300*   THE NPV SERIES.  WK-START-YEAR WAS SET FROM BPR-NPV-START-   *
021400*   YEAR BACK IN B-100, SO ANY YEAR FROM THAT CONFIGURED START   *
021500*   YEAR UP TO THE FIRST YEAR ANNSUMM ACTUALLY POSTS IS LEFT AT  *
021600*   THE ZERO A-110 INITIALIZED THE SERIES TABLES TO.             *
021700*****************************************************************
021800 C-100-LOAD-ANNUAL-SERIES.
021900     OPEN INPUT ANNUAL-SUMMARY-FILE.
022000     MOVE "N" TO SW-END-OF-ANNSUMM.
022100     READ ANNUAL-SUMMARY-FILE
022200         AT END
022300             MOVE "Y" TO SW-END-OF-ANNSUMM.
022400 C-150-READ-LOOP.
022500     IF END-OF-ANNSUMM
022600         GO TO C-190-LOAD-DONE.
022700     PERFORM C-200-PROCESS-ONE-RECORD THRU C-200-EXIT.
022800     GO TO C-150-READ-LOOP.
022900 C-190-LOAD-DONE.
023000     CLOSE ANNUAL-SUMMARY-FILE.
023100 C-100-EXIT.
023200     EXIT.
023300*
023400 C-200-PROCESS-ONE-RECORD.
023500     IF AS-CATEGORY = "CAPEX TOTAL (LESS SUB)"
023600         PERFORM C-300-POST-SERIES-ENTRY THRU C-300-EXIT
023700     ELSE
023800         IF AS-CATEGORY = "OPEX TOTAL (LESS SUB)"
023900             PERFORM C-400-POST-OPEX-ENTRY THRU C-400-EXIT.
024000     ADD 1 TO AC-AS-RECS-READ.
024100     READ ANNUAL-SUMMARY-FILE
024200         AT END
024300             MOVE "Y" TO SW-END-OF-ANNSUMM.
024400 C-200-EXIT.
024500     EXIT.
024600*
024700 C-300-POST-SERIES-ENTRY.
024800     COMPUTE WK-YEAR-OFFSET = AS-YEAR - WK-START-YEAR.
024900     IF WK-YEAR-OFFSET + 1 > WK-SERIES-COUNT
025000         COMPUTE WK-SERIES-COUNT = WK-YEAR-OFFSET + 1.
025100     SET CS-INDEX TO WK-YEAR-OFFSET.
025200     SET CS-INDEX UP BY 1.
025300     MOVE AS-AMOUNT TO CS-AMOUNT (CS-INDEX).
025400 C-300-EXIT.
025500     EXIT.
025600*
025700 C-400-POST-OPEX-ENTRY.
025800     COMPUTE WK-YEAR-OFFSET = AS-YEAR - WK-START-YEAR.
025900     IF WK-YEAR-OFFSET + 1 > WK-SERIES-COUNT
026000         COMPUTE WK-SERIES-COUNT = WK-YEAR-OFFSET + 1.
026100     SET OS-INDEX TO WK-YEAR-OFFSET.
026200     SET OS-INDEX UP BY 1.
026300     MOVE AS-AMOUNT TO OS-AMOUNT (OS-INDEX).
026400 C-400-EXIT.
026500     EXIT.
026600*
026700*****************************************************************
026800*   D-100  --  NPV = A(0) + SUM OF A(T) / (1+RATE)**T, T=1..N.   *
026900*   A YEAR WITH NO ENTRY IN THE SERIES IS ZERO -- THE OCCURS-    *
027000*   DEPENDING-ON TABLE IS INITIALIZED TO ZERO SO A SKIPPED YEAR  *
027100*   (ONE CELL SILENT THAT YEAR) NATURALLY CONTRIBUTES NOTHING.   *
027200*   THE DISCOUNT FACTOR IS BUILT UP BY REPEATED MULTIPLICATION   *
027300*   RATHER THAN AN EXPONENT.                                     *
027400*****************************************************************
027500 D-100-COMPUTE-NPV.
027600     MOVE CS-AMOUNT (1) TO WK-CAPEX-NPV.
027700     MOVE OS-AMOUNT (1) TO WK-OPEX-NPV.
027800     MOVE 1 TO WK-DISCOUNT-FACTOR.
027900     PERFORM D-200-DISCOUNT-ONE-YEAR
028000         VARYING WK-YEAR-SUB FROM 2 BY 1
028100         UNTIL WK-YEAR-SUB > WK-SERIES-COUNT.
028200     COMPUTE WK-NET-TCO-NPV = WK-CAPEX-NPV + WK-OPEX-NPV.
028300     MOVE WK-NET-TCO-NPV TO WK-TRACE-AMOUNT.
028400*
028500 D-200-DISCOUNT-ONE-YEAR.
028600     COMPUTE WK-DISCOUNT-FACTOR ROUNDED =
028700         WK-DISCOUNT-FACTOR * (1 + BPR-DISCOUNT-RATE).
028800     COMPUTE WK-DISCOUNTED-AMOUNT ROUNDED =
028900         CS-AMOUNT (WK-YEAR-SUB) / WK-DISCOUNT-FACTOR.
029000     ADD WK-DISCOUNTED-AMOUNT TO WK-CAPEX-NPV ROUNDED.
029100     COMPUTE WK-DISCOUNTED-AMOUNT ROUNDED =
029200         OS-AMOUNT (WK-YEAR-SUB) / WK-DISCOUNT-FACTOR.
029300     ADD WK-DISCOUNTED-AMOUNT TO WK-OPEX-NPV ROUNDED.
029400*
029500*****************************************************************
029600*   E-100  --  APPEND THE NPV SECTION TO TCORPT.                 *
029700*****************************************************************
029800 E-100-PRINT-NPV-SECTION.
029900     WRITE COST-REPORT-LINE-OUT FROM RPT-NPV-HEADING
030000         AFTER ADVANCING 3 LINES.
030100     WRITE COST-REPORT-LINE-OUT FROM RPT-NPV-COL-HEADING
030200         AFTER ADVANCING 2 LINES.
030300     MOVE "CAPEX TOTAL (LESS SUB)" TO RPN-CATEGORY.
030400     MOVE WK-CAPEX-NPV                TO RPN-AMOUNT.
030500     WRITE COST-REPORT-LINE-OUT FROM RPT-NPV-DETAIL
030600         AFTER ADVANCING 2 LINES.
030700     MOVE "OPEX TOTAL (LESS SUB)"  TO RPN-CATEGORY.
030800     MOVE WK-OPEX-NPV                 TO RPN-AMOUNT.
030900     WRITE COST-REPORT-LINE-OUT FROM RPT-NPV-DETAIL
031000         AFTER ADVANCING 1 LINE.
031100     MOVE "NET TCO"               TO RPN-CATEGORY.
031200     MOVE WK-NET-TCO-NPV              TO RPN-AMOUNT.
031300     WRITE COST-REPORT-LINE-OUT FROM RPT-NPV-DETAIL
031400         AFTER ADVANCING 1 LINE.
031500*
031600 F-100-WRAP-UP.
031700     CLOSE COST-REPORT-FILE.
031800     DISPLAY "TCONPV - ANNUAL SUMMARY RECS READ: " AC-AS-RECS-READ.
