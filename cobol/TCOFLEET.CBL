000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCOFLEET.
000300 AUTHOR.        D. MAERTZ.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  MARCH 1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCOFLEET  --  FLEET COST CELL.                               *
001100*                                                                *
001200*   READS ONE FLEET-CELL PARAMETER RECORD (FLEETPRM) AND ITS     *
001300*   MONTHLY OPERATING-HOURS RECORDS (OPHOURS), LOOKS UP THE      *
001400*   VEHICLE AND CHARGER MASTERS, AND WRITES ONE CASHFLOW         *
001500*   RECORD PER OPEX LINE ITEM PER MONTH -- ENERGY, POWER,        *
001600*   BAAS, MAINTENANCE, EMISSIONS AND THE FUEL-REBATE SUBSIDY.    *
001700*   AFTER THE LAST OPERATING-HOURS RECORD IT POSTS THE FLEET     *
001800*   PURCHASE (CAPEX) AND CAPEX-SUBSIDY SCHEDULES.                *
001900*                                                                *
002000*   CASHFLOW IS A COMMON FILE SHARED BY ALL FOUR COST CELLS --   *
002100*   THIS PROGRAM OPENS IT EXTEND SO THE OTHER CELLS' RECORDS     *
002200*   ARE NOT DISTURBED.  THE NIGHTLY JCL CLEARS CASHFLOW BEFORE   *
002300*   THE FIRST CELL STEP RUNS.                                    *
002400*                                                                *
002500*---------------------------------------------------------------*
002600*   CHANGE LOG                                                   *
002700*---------------------------------------------------------------*
002800*   03/14/89  D.M.  ORIGINAL PROGRAM - CONV OF SPREADSHEET       *
002900*                   MODEL FOR THE HAUL-TRUCK ELECTRIFICATION     *
003000*                   STUDY, REQ 89-0117.                          *
003100*   09/02/90  D.M.  ADDED BAAS COST LINE PER FINANCE REQUEST     *
003200*                   90-0453 (BATTERY LEASE PROGRAM).              *
003300*   06/11/91  R.K.  MAINTENANCE STEP TABLE NOW SUPPORTS UP TO    *
003400*                   20 INTERVALS, WAS 8.  REQ 91-0209.            *
003500*   01/23/93  R.K.  FIXED PEAK POWER CALC FOR DUAL-HEAD          *
003600*                   CHARGERS -- WAS DOUBLE COUNTING THE COOLER   *
003700*                   LOAD.  REQ 93-0044.                          *
003800*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE AFTER   *
003900*                   THE ROUNDING DISCREPANCY ON THE Q3 RUN.      *
004000*                   REQ 94-0388.                                 *
004100*   04/18/96  T.S.  GHG EMISSIONS NOW WRITTEN TO CASHFLOW AS A   *
004200*                   BLANK-KIND LINE FOR THE ENVIRONMENTAL        *
004300*                   REPORTING TIE-IN.  REQ 96-0071.              *
004400*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
004500*                   SHARED DATEWORK COPYBOOK, CENTURY WINDOW     *
004600*                   NOW HANDLED THERE.  REQ 98-0512.              *
004700*   02/09/01  P.O.  FUEL-REBATE SUBSIDY POSTED AS A SEPARATE     *
004800*                   OPEX LINE INSTEAD OF NETTED AGAINST ENERGY   *
004900*                   COST, PER AUDIT FINDING 01-006.               *
005000*   07/17/03  L.N.  RAISED VEHICLE AND EVSE TABLE SIZES TO 50    *
005100*                   ENTRIES FOR THE NORTH PIT EXPANSION.          *
005200*                   REQ 03-0261.                                  *
005300*                                                                *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-4381.
005800 OBJECT-COMPUTER.  IBM-4381.
005900 SPECIAL-NAMES.
006000     CLASS FLEET-ALPHABETIC IS "A" THRU "Z"
006100     SWITCH-0 IS UPSI-0 TCF-TRACE-SWITCH
006200         ON STATUS IS TCF-TRACE-ON
006300         OFF STATUS IS TCF-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT VEHICLE-MASTER-FILE  ASSIGN TO VEHMAST
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT EVSE-MASTER-FILE     ASSIGN TO EVSEMAST
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT BUSINESS-PARM-FILE   ASSIGN TO BUSPARM
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT FLEET-PARM-FILE      ASSIGN TO FLEETPRM
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT OPER-HOURS-FILE      ASSIGN TO OPHOURS
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT CASHFLOW-FILE        ASSIGN TO CASHFLOW
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  VEHICLE-MASTER-FILE
008200     LABEL RECORDS ARE STANDARD.
008300     COPY VEHMAST.
008400*
008500 FD  EVSE-MASTER-FILE
008600     LABEL RECORDS ARE STANDARD.
008700     COPY EVSEMST.
008800*
008900 FD  BUSINESS-PARM-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY BUSPARM.
009200*
009300 FD  FLEET-PARM-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  FLEET-PARM-RECORD.
009600     05  FLT-LOCATION            PIC X(20).
009700     05  FLT-VEH-MODEL           PIC X(20).
009800     05  FLT-NUM-VEHICLES        PIC 9(04).
009900     05  FLT-PURCH-COUNT         PIC 9(02).
010000     05  FLT-PURCH-STEPS OCCURS 12 TIMES.
010100         10  FLT-PURCH-DATE      PIC X(10).
010200         10  FLT-PURCH-FRAC      PIC V9(04).
010300     05  FLT-SUBS-COUNT          PIC 9(02).
010400     05  FLT-SUBS-STEPS OCCURS 12 TIMES.
010500         10  FLT-SUBS-DATE       PIC X(10).
010600         10  FLT-SUBS-FRAC       PIC V9(04).
010700     05  FILLER                  PIC X(10).
010800*
010900 FD  OPER-HOURS-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  OPER-HOURS-RECORD.
011200     05  OPH-DATE                PIC X(10).
011300     05  OPH-VEH-COUNT           PIC 9(02).
011400     05  OPH-VEH-STEPS OCCURS 20 TIMES.
011500         10  OPH-VEH-ID          PIC X(10).
011600         10  OPH-HOURS           PIC 9(04)V9(01).
011700     05  FILLER                  PIC X(10).
011800*
011900 FD  CASHFLOW-FILE
012000     LABEL RECORDS ARE STANDARD.
012100     COPY CFRECORD.
012200*
012300 WORKING-STORAGE SECTION.
012310     COPY DATEWORK.
012320*
012330*   STANDALONE RUN COUNTERS -- KEPT AT THE 77 LEVEL SINCE THEY
012340*   ARE NOT PART OF ANY LARGER WORK AREA AND NEVER NEEDED A
012350*   REDEFINES OF THEIR OWN.
012360 77  AC-MONTH-COUNT              PIC 9(04) COMP.
012370 77  AC-CF-RECS-WRITTEN          PIC 9(06) COMP.
012380*
012600 01  VEHICLE-MASTER-TABLE.
012700     05  VMT-COUNT               PIC 9(02) COMP.
012800     05  VMT-ENTRY OCCURS 1 TO 50 TIMES
012900                   DEPENDING ON VMT-COUNT
013000                   ASCENDING KEY IS VMT-MODEL
013100                   INDEXED BY VEH-INDEX.
013200         10  VMT-MODEL           PIC X(20).
013300         10  VMT-ENERGY-CONS     PIC 9(05)V9(02).
013400         10  VMT-CHARGE-POWER    PIC 9(05)V9(02).
013500         10  VMT-EVSE-MODEL      PIC X(20).
013600         10  VMT-BAAS-RATE       PIC 9(07)V9(02).
013700         10  VMT-UNIT-PRICE      PIC 9(09)V9(02).
013800         10  VMT-MAINT-COUNT     PIC 9(02).
013900         10  VMT-MAINT-STEPS OCCURS 20 TIMES.
014000             15  VMT-MAINT-HOURS PIC 9(05).
014100             15  VMT-MAINT-COST  PIC 9(07)V9(02).
014200     05  FILLER                  PIC X(02).
014300*
014400 01  EVSE-MASTER-TABLE.
014500     05  EMT-COUNT               PIC 9(02) COMP.
014600     05  EMT-ENTRY OCCURS 1 TO 50 TIMES
014700                   DEPENDING ON EMT-COUNT
014800                   ASCENDING KEY IS EMT-MODEL
014900                   INDEXED BY EVSE-INDEX.
015000         10  EMT-MODEL           PIC X(30).
015100         10  EMT-COOLER-POWER    PIC 9(05)V9(02).
015200         10  EMT-EFFICIENCY      PIC V9(04).
015300         10  EMT-POWER-FACTOR    PIC V9(04).
015400         10  EMT-BAAS-RATE       PIC 9(07)V9(02).
015500         10  EMT-UNIT-PRICE      PIC 9(09)V9(02).
015600     05  FILLER                  PIC X(02).
015700*
015800 01  VEHICLE-HOURS-TABLE.
015900     05  VHT-ACTIVE-COUNT        PIC 9(02) COMP.
016000     05  VHT-ENTRY OCCURS 1 TO 20 TIMES
016100                   DEPENDING ON VHT-ACTIVE-COUNT
016200                   INDEXED BY VH-INDEX.
016300         10  VHT-VEH-ID          PIC X(10).
016400         10  VHT-CUMUL-HOURS     PIC 9(07)V9(01).
016500     05  FILLER                  PIC X(02).
016600*
016700 01  WK-VEHICLE-DATA.
016800     05  WK-VEH-ENERGY-CONS      PIC 9(05)V9(02).
016900     05  WK-VEH-CHARGE-POWER     PIC 9(05)V9(02).
017000     05  WK-VEH-EVSE-MODEL       PIC X(20).
017100     05  WK-VEH-BAAS-RATE        PIC 9(07)V9(02).
017200     05  WK-VEH-UNIT-PRICE       PIC 9(09)V9(02).
017300     05  WK-VEH-MAINT-COUNT      PIC 9(02).
017400     05  WK-VEH-MAINT-STEPS OCCURS 20 TIMES.
017500         10  WK-VEH-MAINT-HOURS  PIC 9(05).
017600         10  WK-VEH-MAINT-COST   PIC 9(07)V9(02).
017700     05  FILLER                  PIC X(02).
017800*
017900 01  WK-VEHICLE-DATA-ALT REDEFINES WK-VEHICLE-DATA.
018000     05  FILLER                  PIC X(12).
018100     05  WK-VEH-EVSE-MODEL-ALT   PIC X(20).
018200     05  FILLER                  PIC X(268).
018300*
018400 01  WK-EVSE-DATA.
018500     05  WK-EVSE-COOLER-POWER    PIC 9(05)V9(02).
018600     05  WK-EVSE-EFFICIENCY      PIC V9(04).
018700     05  WK-EVSE-POWER-FACTOR    PIC V9(04).
018800     05  WK-EVSE-BAAS-RATE       PIC 9(07)V9(02).
018900     05  FILLER                  PIC X(02).
019000*
019100 01  WK-MONTH-CALC.
019200     05  WK-VEH-SUB              PIC 9(02) COMP.
019300     05  WK-MAINT-SUB            PIC 9(02) COMP.
019400     05  WK-TOTAL-HOURS          PIC 9(07)V9(01).
019500     05  WK-VEHICLES-REQUIRED    PIC 9(04) COMP.
019600     05  WK-DOUBLE-COUNT         PIC 9(02) COMP.
019700     05  WK-MULT                 PIC 9(01) COMP.
019800     05  WK-ROUNDED-N            PIC 9(04) COMP.
019900     05  WK-INTERVAL-COUNT       PIC 9(02) COMP.
020000     05  WK-INTERVAL-IDX         PIC 9(02) COMP.
020100     05  WK-ENERGY-CONS          PIC 9(09)V9(02).
020200     05  WK-ENERGY-COST          PIC S9(11)V9(02).
020300     05  WK-PEAK-POWER           PIC 9(09)V9(04).
020400     05  WK-POWER-COST           PIC S9(11)V9(02).
020500     05  WK-GHG-EMISSIONS        PIC S9(11)V9(02).
020600     05  WK-BAAS-COST            PIC S9(11)V9(02).
020700     05  WK-MAINT-RATE           PIC 9(07)V9(04).
020800     05  WK-MAINT-VEH-COST       PIC S9(11)V9(02).
020900     05  WK-MAINT-TOTAL          PIC S9(11)V9(02).
021000     05  WK-OPEX-SUBSIDY         PIC S9(11)V9(02).
021100     05  FILLER                  PIC X(02).
021200*
021300 01  WK-FLEET-CAPEX.
021400     05  WK-SCHED-SUB            PIC 9(02) COMP.
021500     05  WK-FLEET-TOTAL-PRICE    PIC 9(13)V9(02).
021600     05  WK-PURCH-AMOUNT         PIC S9(11)V9(02).
021700     05  WK-SUBS-AMOUNT          PIC S9(11)V9(02).
021800     05  FILLER                  PIC X(02).
021900*
022000 01  WK-DATE-WINDOW.
022100     05  WK-CAPEX-START          PIC X(10).
022200     05  WK-CAPEX-END            PIC X(10).
022300     05  FILLER                  PIC X(02).
022400 01  WK-DATE-WINDOW-NUM REDEFINES WK-DATE-WINDOW.
022500     05  WK-CAPEX-START-N        PIC 9(10).
022600     05  WK-CAPEX-END-N          PIC 9(10).
022700*
022800 01  WK-TRACE-AMOUNT             PIC S9(11)V9(02).
022900 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
023000                                 PIC X(14).
023100*
023200 01  SWITCHES.
023300     05  SW-END-OF-VEHMAST       PIC X(01).
023400         88  END-OF-VEHMAST              VALUE "Y".
023500     05  SW-END-OF-EVSEMAST      PIC X(01).
023600         88  END-OF-EVSEMAST             VALUE "Y".
023700     05  SW-END-OF-OPHOURS       PIC X(01).
023800         88  END-OF-OPHOURS              VALUE "Y".
023900     05  SW-VEH-FOUND            PIC X(01).
024000         88  VEH-FOUND                   VALUE "Y".
024100     05  SW-EVSE-FOUND           PIC X(01).
024200         88  EVSE-FOUND                  VALUE "Y".
024300     05  SW-VEHICLE-MATCHED      PIC X(01).
024400         88  VEHICLE-MATCHED             VALUE "Y".
024500     05  SW-FIRST-MONTH          PIC X(01).
024600         88  FIRST-MONTH                 VALUE "Y".
024700     05  FILLER                  PIC X(02).
024800*
025300*
025400 PROCEDURE DIVISION.
025500*
025600 A-100-MAIN-CONTROL.
025700     PERFORM A-110-INITIALIZATION.
025800     PERFORM B-100-LOAD-VEHICLE-TABLE.
025900     PERFORM B-200-LOAD-EVSE-TABLE.
026000     PERFORM B-300-READ-BUSINESS-PARMS.
026100     PERFORM B-400-READ-FLEET-PARM.
026200     PERFORM C-100-PROCESS-OPEX-MONTHS.
026300     PERFORM C-800-POST-CAPEX-SCHEDULE.
026400     PERFORM D-100-WRAP-UP.
026500     STOP RUN.
026600*
026700 A-110-INITIALIZATION.
026800     INITIALIZE SWITCHES WK-FLEET-CAPEX
026900                WK-DATE-WINDOW WK-MONTH-CALC.
026950     MOVE ZERO TO AC-MONTH-COUNT AC-CF-RECS-WRITTEN.
027000     MOVE "Y" TO SW-FIRST-MONTH.
027100     ACCEPT WA-SYS-DATE FROM DATE.
027200     ACCEPT WA-SYS-TIME FROM TIME.
027300     PERFORM A-120-CENTURY-WINDOW.
027400     OPEN EXTEND CASHFLOW-FILE.
027500*
027600 A-120-CENTURY-WINDOW.
027700     IF WA-SYS-YY < 50
027800         MOVE 20 TO WA-TODAYS-CENTURY
027900     ELSE
028000         MOVE 19 TO WA-TODAYS-CENTURY.
028100     COMPUTE WA-TODAYS-YEAR =
028200         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
028300     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
028400     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
028500     MOVE WA-SYS-HH TO WA-TODAYS-HOUR.
028600     MOVE WA-SYS-MIN TO WA-TODAYS-MINUTES.
028700*
028800*****************************************************************
028900*   B-SERIES  --  LOAD THE VEHICLE AND CHARGER MASTERS, THEN     *
029000*   THE ONE BUSINESS-PARAMETER AND ONE FLEET-PARAMETER RECORD.   *
029100*****************************************************************
029200 B-100-LOAD-VEHICLE-TABLE.
029300     MOVE ZERO TO VMT-COUNT.
029400     MOVE "N" TO SW-END-OF-VEHMAST.
029500     OPEN INPUT VEHICLE-MASTER-FILE.
029600     READ VEHICLE-MASTER-FILE
029700         AT END MOVE "Y" TO SW-END-OF-VEHMAST.
029800     PERFORM B-110-LOAD-ONE-VEHICLE
029900         UNTIL END-OF-VEHMAST OR VMT-COUNT = 50.
030000     CLOSE VEHICLE-MASTER-FILE.
030100*
030200 B-110-LOAD-ONE-VEHICLE.
030300     ADD 1 TO VMT-COUNT.
030400     SET VEH-INDEX TO VMT-COUNT.
030500     MOVE VMR-MODEL           TO VMT-MODEL(VEH-INDEX).
030600     MOVE VMR-ENERGY-CONS     TO VMT-ENERGY-CONS(VEH-INDEX).
030700     MOVE VMR-CHARGE-POWER    TO VMT-CHARGE-POWER(VEH-INDEX).
030800     MOVE VMR-EVSE-MODEL      TO VMT-EVSE-MODEL(VEH-INDEX).
030900     MOVE VMR-BAAS-RATE       TO VMT-BAAS-RATE(VEH-INDEX).
031000     MOVE VMR-UNIT-PRICE      TO VMT-UNIT-PRICE(VEH-INDEX).
031100     MOVE VMR-MAINT-COUNT     TO VMT-MAINT-COUNT(VEH-INDEX).
031200     PERFORM B-120-LOAD-MAINT-STEP
031300         VARYING WK-MAINT-SUB FROM 1 BY 1
031400         UNTIL WK-MAINT-SUB > 20.
031500     READ VEHICLE-MASTER-FILE
031600         AT END MOVE "Y" TO SW-END-OF-VEHMAST.
031700*
031800 B-120-LOAD-MAINT-STEP.
031900     MOVE VMR-MAINT-HOURS(WK-MAINT-SUB)
032000         TO VMT-MAINT-HOURS(VEH-INDEX WK-MAINT-SUB).
032100     MOVE VMR-MAINT-COST(WK-MAINT-SUB)
032200         TO VMT-MAINT-COST(VEH-INDEX WK-MAINT-SUB).
032300*
032400 B-200-LOAD-EVSE-TABLE.
032500     MOVE ZERO TO EMT-COUNT.
032600     MOVE "N" TO SW-END-OF-EVSEMAST.
032700     OPEN INPUT EVSE-MASTER-FILE.
032800     READ EVSE-MASTER-FILE
032900         AT END MOVE "Y" TO SW-END-OF-EVSEMAST.
033000     PERFORM B-210-LOAD-ONE-EVSE
033100         UNTIL END-OF-EVSEMAST OR EMT-COUNT = 50.
033200     CLOSE EVSE-MASTER-FILE.
033300*
033400 B-210-LOAD-ONE-EVSE.
033500     ADD 1 TO EMT-COUNT.
033600     SET EVSE-INDEX TO EMT-COUNT.
033700     MOVE EMR-MODEL           TO EMT-MODEL(EVSE-INDEX).
033800     MOVE EMR-COOLER-POWER    TO EMT-COOLER-POWER(EVSE-INDEX).
033900     MOVE EMR-EFFICIENCY      TO EMT-EFFICIENCY(EVSE-INDEX).
034000     MOVE EMR-POWER-FACTOR    TO EMT-POWER-FACTOR(EVSE-INDEX).
034100     MOVE EMR-BAAS-RATE       TO EMT-BAAS-RATE(EVSE-INDEX).
034200     MOVE EMR-UNIT-PRICE      TO EMT-UNIT-PRICE(EVSE-INDEX).
034300     READ EVSE-MASTER-FILE
034400         AT END MOVE "Y" TO SW-END-OF-EVSEMAST.
034500*
034600 B-300-READ-BUSINESS-PARMS.
034700     OPEN INPUT BUSINESS-PARM-FILE.
034800     READ BUSINESS-PARM-FILE.
034900     CLOSE BUSINESS-PARM-FILE.
035000*
035100 B-400-READ-FLEET-PARM.
035200     OPEN INPUT FLEET-PARM-FILE.
035300     READ FLEET-PARM-FILE.
035400     CLOSE FLEET-PARM-FILE.
035500     SET VEH-INDEX TO 1.
035600     SEARCH ALL VMT-ENTRY
035700         AT END
035800             MOVE "N" TO SW-VEH-FOUND
035900             DISPLAY "TCOFLEET - VEHICLE MODEL NOT ON FILE: "
036000                     FLT-VEH-MODEL
036100         WHEN VMT-MODEL(VEH-INDEX) = FLT-VEH-MODEL
036200             MOVE "Y" TO SW-VEH-FOUND
036300             PERFORM B-410-COPY-VEHICLE-DATA.
036400*
036500 B-410-COPY-VEHICLE-DATA.
036600     MOVE VMT-ENERGY-CONS(VEH-INDEX)  TO WK-VEH-ENERGY-CONS.
036700     MOVE VMT-CHARGE-POWER(VEH-INDEX) TO WK-VEH-CHARGE-POWER.
036800     MOVE VMT-EVSE-MODEL(VEH-INDEX)   TO WK-VEH-EVSE-MODEL.
036900     MOVE VMT-BAAS-RATE(VEH-INDEX)    TO WK-VEH-BAAS-RATE.
037000     MOVE VMT-UNIT-PRICE(VEH-INDEX)   TO WK-VEH-UNIT-PRICE.
037100     MOVE VMT-MAINT-COUNT(VEH-INDEX)  TO WK-VEH-MAINT-COUNT.
037200     PERFORM B-420-COPY-MAINT-STEP
037300         VARYING WK-MAINT-SUB FROM 1 BY 1
037400         UNTIL WK-MAINT-SUB > 20.
037500     SET EVSE-INDEX TO 1.
037600     SEARCH ALL EMT-ENTRY
037700         AT END
037800             MOVE "N" TO SW-EVSE-FOUND
037900             DISPLAY "TCOFLEET - EVSE MODEL NOT ON FILE: "
038000                     WK-VEH-EVSE-MODEL
038100         WHEN EMT-MODEL(EVSE-INDEX) = WK-VEH-EVSE-MODEL
038200             MOVE "Y" TO SW-EVSE-FOUND
038300             PERFORM B-430-COPY-EVSE-DATA.
038400*
038500 B-420-COPY-MAINT-STEP.
038600     MOVE VMT-MAINT-HOURS(VEH-INDEX WK-MAINT-SUB)
038700         TO WK-VEH-MAINT-HOURS(WK-MAINT-SUB).
038800     MOVE VMT-MAINT-COST(VEH-INDEX WK-MAINT-SUB)
038900         TO WK-VEH-MAINT-COST(WK-MAINT-SUB).
039000*
039100 B-430-COPY-EVSE-DATA.
039200     MOVE EMT-COOLER-POWER(EVSE-INDEX) TO WK-EVSE-COOLER-POWER.
039300     MOVE EMT-EFFICIENCY(EVSE-INDEX)   TO WK-EVSE-EFFICIENCY.
039400     MOVE EMT-POWER-FACTOR(EVSE-INDEX) TO WK-EVSE-POWER-FACTOR.
039500     MOVE EMT-BAAS-RATE(EVSE-INDEX)    TO WK-EVSE-BAAS-RATE.
039600*
039700*****************************************************************
039800*   C-100  --  ONE PASS THROUGH THE OPERATING-HOURS FILE.  EACH  *
039900*   RECORD IS ONE OPEX MONTH, ALREADY IN DATE ORDER.             *
040000*****************************************************************
040100 C-100-PROCESS-OPEX-MONTHS.
040200     MOVE "N" TO SW-END-OF-OPHOURS.
040300     OPEN INPUT OPER-HOURS-FILE.
040400     READ OPER-HOURS-FILE
040500         AT END MOVE "Y" TO SW-END-OF-OPHOURS.
040600     PERFORM C-200-PROCESS-ONE-MONTH
040700         UNTIL END-OF-OPHOURS.
040800     CLOSE OPER-HOURS-FILE.
040900*
041000 C-200-PROCESS-ONE-MONTH.
041100     IF FIRST-MONTH
041200         MOVE OPH-DATE TO WK-CAPEX-START
041300         MOVE "N" TO SW-FIRST-MONTH.
041400     MOVE OPH-DATE TO WK-CAPEX-END.
041500*
041600     MOVE ZERO TO WK-TOTAL-HOURS WK-VEHICLES-REQUIRED.
041700     PERFORM C-210-ACCUM-VEHICLE-HOURS
041800         VARYING WK-VEH-SUB FROM 1 BY 1
041900         UNTIL WK-VEH-SUB > OPH-VEH-COUNT.
042000*
042100     COMPUTE WK-ENERGY-CONS ROUNDED =
042200         WK-TOTAL-HOURS * WK-VEH-ENERGY-CONS.
042300*
042400     IF BPR-COST-PER-KWH > ZERO
042500         COMPUTE WK-ENERGY-COST ROUNDED =
042600             WK-ENERGY-CONS * BPR-COST-PER-KWH
042700         PERFORM C-220-WRITE-ENERGY-COST.
042800*
042900     PERFORM C-230-CALC-PEAK-POWER.
043000     IF BPR-COST-PER-KVA > ZERO
043100         COMPUTE WK-POWER-COST ROUNDED =
043200             WK-PEAK-POWER * BPR-COST-PER-KVA
043300         PERFORM C-240-WRITE-POWER-COST.
043400*
043500     COMPUTE WK-GHG-EMISSIONS ROUNDED =
043600         (WK-ENERGY-CONS * BPR-GRID-CO2E) / 1000.
043700     PERFORM C-250-WRITE-EMISSIONS.
043800*
043900     COMPUTE WK-BAAS-COST ROUNDED =
044000         WK-VEHICLES-REQUIRED * (WK-VEH-BAAS-RATE + WK-EVSE-BAAS-RATE).
044100     PERFORM C-260-WRITE-BAAS-COST.
044200*
044300     MOVE ZERO TO WK-MAINT-TOTAL.
044400     PERFORM C-270-CALC-VEHICLE-MAINT
044500         VARYING WK-VEH-SUB FROM 1 BY 1
044600         UNTIL WK-VEH-SUB > OPH-VEH-COUNT.
044700     PERFORM C-280-WRITE-MAINT-COST.
044800*
044900     COMPUTE WK-OPEX-SUBSIDY ROUNDED =
045000         ((WK-ENERGY-CONS * BPR-FUEL-REBATE) / 1000) * -1.
045100     PERFORM C-290-WRITE-OPEX-SUBSIDY.
045200*
045300     MOVE WK-ENERGY-COST TO WK-TRACE-AMOUNT.
045400     ADD 1 TO AC-MONTH-COUNT.
045500     READ OPER-HOURS-FILE
045600         AT END MOVE "Y" TO SW-END-OF-OPHOURS.
045700*
045800 C-210-ACCUM-VEHICLE-HOURS.
045900     ADD OPH-HOURS(WK-VEH-SUB) TO WK-TOTAL-HOURS.
046000     IF OPH-HOURS(WK-VEH-SUB) > ZERO
046100         ADD 1 TO WK-VEHICLES-REQUIRED.
046200     PERFORM C-211-FIND-OR-ADD-VEHICLE.
046300*
046400 C-211-FIND-OR-ADD-VEHICLE.
046500     MOVE "N" TO SW-VEHICLE-MATCHED.
046600     SET VH-INDEX TO 1.
046700     IF VHT-ACTIVE-COUNT > ZERO
046800         SEARCH VHT-ENTRY
046900             AT END
047000                 CONTINUE
047100             WHEN VHT-VEH-ID(VH-INDEX) = OPH-VEH-ID(WK-VEH-SUB)
047200                 MOVE "Y" TO SW-VEHICLE-MATCHED.
047300     IF NOT VEHICLE-MATCHED
047400         ADD 1 TO VHT-ACTIVE-COUNT
047500         SET VH-INDEX TO VHT-ACTIVE-COUNT
047600         MOVE OPH-VEH-ID(WK-VEH-SUB) TO VHT-VEH-ID(VH-INDEX)
047700         MOVE ZERO TO VHT-CUMUL-HOURS(VH-INDEX).
047800*
047900 C-220-WRITE-ENERGY-COST.
048000     MOVE OPH-DATE            TO CF-DATE.
048100     MOVE "FLEET"             TO CF-CELL-TYPE.
048200     MOVE FLT-LOCATION        TO CF-LOCATION.
048300     MOVE "ENERGY COSTS"      TO CF-CATEGORY.
048400     MOVE "OPEX"              TO CF-KIND.
048500     MOVE WK-ENERGY-COST      TO CF-AMOUNT.
048600     WRITE CASHFLOW-RECORD.
048700     ADD 1 TO AC-CF-RECS-WRITTEN.
048800*
048900 C-230-CALC-PEAK-POWER.
049000     MOVE ZERO TO WK-DOUBLE-COUNT.
049100     INSPECT WK-VEH-EVSE-MODEL TALLYING WK-DOUBLE-COUNT
049200             FOR ALL "DOUBLE".
049300     IF WK-DOUBLE-COUNT > ZERO
049400         MOVE 2 TO WK-MULT
049500         MOVE WK-VEHICLES-REQUIRED TO WK-ROUNDED-N
049600     ELSE
049700         MOVE 1 TO WK-MULT
049800         COMPUTE WK-ROUNDED-N = (WK-VEHICLES-REQUIRED + 1) / 2.
049900     COMPUTE WK-PEAK-POWER ROUNDED =
050000         ((WK-MULT * WK-VEHICLES-REQUIRED * WK-VEH-CHARGE-POWER / 4)
050100           + (WK-ROUNDED-N * WK-EVSE-COOLER-POWER))
050200         / WK-EVSE-EFFICIENCY / WK-EVSE-POWER-FACTOR.
050300*
050400 C-240-WRITE-POWER-COST.
050500     MOVE OPH-DATE            TO CF-DATE.
050600     MOVE "FLEET"             TO CF-CELL-TYPE.
050700     MOVE FLT-LOCATION        TO CF-LOCATION.
050800     MOVE "POWER COSTS"       TO CF-CATEGORY.
050900     MOVE "OPEX"              TO CF-KIND.
051000     MOVE WK-POWER-COST       TO CF-AMOUNT.
051100     WRITE CASHFLOW-RECORD.
051200     ADD 1 TO AC-CF-RECS-WRITTEN.
051300*
051400 C-250-WRITE-EMISSIONS.
051500     MOVE OPH-DATE            TO CF-DATE.
051600     MOVE "FLEET"             TO CF-CELL-TYPE.
051700     MOVE FLT-LOCATION        TO CF-LOCATION.
051800     MOVE "GHG EMISSIONS"     TO CF-CATEGORY.
051900     MOVE SPACES              TO CF-KIND.
052000     MOVE WK-GHG-EMISSIONS    TO CF-AMOUNT.
052100     WRITE CASHFLOW-RECORD.
052200     ADD 1 TO AC-CF-RECS-WRITTEN.
052300*
052400 C-260-WRITE-BAAS-COST.
052500     MOVE OPH-DATE            TO CF-DATE.
052600     MOVE "FLEET"             TO CF-CELL-TYPE.
052700     MOVE FLT-LOCATION        TO CF-LOCATION.
052800     MOVE "BAAS COSTS"        TO CF-CATEGORY.
052900     MOVE "OPEX"              TO CF-KIND.
053000     MOVE WK-BAAS-COST        TO CF-AMOUNT.
053100     WRITE CASHFLOW-RECORD.
053200     ADD 1 TO AC-CF-RECS-WRITTEN.
053300*
053400 C-270-CALC-VEHICLE-MAINT.
053500     PERFORM C-273-LOCATE-VEHICLE-ENTRY.
053600     PERFORM C-271-CALC-INTERVAL-RATE.
053700     ADD OPH-HOURS(WK-VEH-SUB) TO VHT-CUMUL-HOURS(VH-INDEX).
053800*
053900 C-271-CALC-INTERVAL-RATE.
054000     MOVE ZERO TO WK-INTERVAL-COUNT.
054100     PERFORM C-272-CHECK-INTERVAL-BOUNDARY
054200         VARYING WK-MAINT-SUB FROM 1 BY 1
054300         UNTIL WK-MAINT-SUB > WK-VEH-MAINT-COUNT.
054400     IF WK-INTERVAL-COUNT >= WK-VEH-MAINT-COUNT
054500         MOVE WK-VEH-MAINT-COUNT TO WK-INTERVAL-IDX
054600     ELSE
054700         COMPUTE WK-INTERVAL-IDX = WK-INTERVAL-COUNT + 1.
054800     IF WK-INTERVAL-IDX = 1
054900         COMPUTE WK-MAINT-RATE ROUNDED =
055000             WK-VEH-MAINT-COST(1) / WK-VEH-MAINT-HOURS(1)
055100     ELSE
055200         COMPUTE WK-MAINT-RATE ROUNDED =
055300             WK-VEH-MAINT-COST(WK-INTERVAL-IDX) /
055400             (WK-VEH-MAINT-HOURS(WK-INTERVAL-IDX) -
055500              WK-VEH-MAINT-HOURS(WK-INTERVAL-IDX - 1)).
055600     COMPUTE WK-MAINT-VEH-COST ROUNDED =
055700         WK-MAINT-RATE * OPH-HOURS(WK-VEH-SUB).
055800     ADD WK-MAINT-VEH-COST TO WK-MAINT-TOTAL.
055900*
056000 C-272-CHECK-INTERVAL-BOUNDARY.
056100     IF WK-VEH-MAINT-HOURS(WK-MAINT-SUB) <= VHT-CUMUL-HOURS(VH-INDEX)
056200         ADD 1 TO WK-INTERVAL-COUNT.
056300*
056400 C-273-LOCATE-VEHICLE-ENTRY.
056500     MOVE "N" TO SW-VEHICLE-MATCHED.
056600     SET VH-INDEX TO 1.
056700     SEARCH VHT-ENTRY
056800         AT END
056900             DISPLAY "TCOFLEET - VEHICLE HOURS MISSING: "
057000                     OPH-VEH-ID(WK-VEH-SUB)
057100         WHEN VHT-VEH-ID(VH-INDEX) = OPH-VEH-ID(WK-VEH-SUB)
057200             MOVE "Y" TO SW-VEHICLE-MATCHED.
057300*
057400 C-280-WRITE-MAINT-COST.
057500     MOVE OPH-DATE            TO CF-DATE.
057600     MOVE "FLEET"             TO CF-CELL-TYPE.
057700     MOVE FLT-LOCATION        TO CF-LOCATION.
057800     MOVE "MAINTENANCE COSTS" TO CF-CATEGORY.
057900     MOVE "OPEX"              TO CF-KIND.
058000     MOVE WK-MAINT-TOTAL      TO CF-AMOUNT.
058100     WRITE CASHFLOW-RECORD.
058200     ADD 1 TO AC-CF-RECS-WRITTEN.
058300*
058400 C-290-WRITE-OPEX-SUBSIDY.
058500     MOVE OPH-DATE            TO CF-DATE.
058600     MOVE "FLEET"             TO CF-CELL-TYPE.
058700     MOVE FLT-LOCATION        TO CF-LOCATION.
058800     MOVE "OPEX SUBSIDIES"    TO CF-CATEGORY.
058900     MOVE "OPEX"              TO CF-KIND.
059000     MOVE WK-OPEX-SUBSIDY     TO CF-AMOUNT.
059100     WRITE CASHFLOW-RECORD.
059200     ADD 1 TO AC-CF-RECS-WRITTEN.
059300*
059400*****************************************************************
059500*   C-800  --  FLEET CAPEX AND CAPEX-SUBSIDY SCHEDULES.  POSTED  *
059600*   ONCE, AFTER THE LAST OPERATING-HOURS RECORD, AGAINST THE     *
059700*   WINDOW SPANNED BY THE OPERATING-HOURS FILE.                  *
059800*****************************************************************
059900 C-800-POST-CAPEX-SCHEDULE.
060000     COMPUTE WK-FLEET-TOTAL-PRICE ROUNDED =
060100         FLT-NUM-VEHICLES * WK-VEH-UNIT-PRICE.
060200     PERFORM C-810-POST-PURCHASE-STEP
060300         VARYING WK-SCHED-SUB FROM 1 BY 1
060400         UNTIL WK-SCHED-SUB > FLT-PURCH-COUNT.
060500     PERFORM C-820-POST-SUBSIDY-STEP
060600         VARYING WK-SCHED-SUB FROM 1 BY 1
060700         UNTIL WK-SCHED-SUB > FLT-SUBS-COUNT.
060800*
060900 C-810-POST-PURCHASE-STEP.
061000     IF FLT-PURCH-DATE(WK-SCHED-SUB) >= WK-CAPEX-START AND
061100        FLT-PURCH-DATE(WK-SCHED-SUB) <= WK-CAPEX-END
061200         COMPUTE WK-PURCH-AMOUNT ROUNDED =
061300             WK-FLEET-TOTAL-PRICE * FLT-PURCH-FRAC(WK-SCHED-SUB)
061400         MOVE FLT-PURCH-DATE(WK-SCHED-SUB) TO CF-DATE
061500         MOVE "FLEET"             TO CF-CELL-TYPE
061600         MOVE FLT-LOCATION        TO CF-LOCATION
061700         MOVE "FLEET CAPEX"       TO CF-CATEGORY
061800         MOVE "CAPEX"             TO CF-KIND
061900         MOVE WK-PURCH-AMOUNT     TO CF-AMOUNT
062000         WRITE CASHFLOW-RECORD
062100         ADD 1 TO AC-CF-RECS-WRITTEN
062200     ELSE
062300         DISPLAY "TCOFLEET - PURCHASE DATE OUTSIDE WINDOW: "
062400                 FLT-PURCH-DATE(WK-SCHED-SUB).
062500*
062600 C-820-POST-SUBSIDY-STEP.
062700     IF FLT-SUBS-DATE(WK-SCHED-SUB) >= WK-CAPEX-START AND
062800        FLT-SUBS-DATE(WK-SCHED-SUB) <= WK-CAPEX-END
062900         COMPUTE WK-SUBS-AMOUNT ROUNDED =
063000             (WK-FLEET-TOTAL-PRICE * FLT-SUBS-FRAC(WK-SCHED-SUB)) * -1
063100         MOVE FLT-SUBS-DATE(WK-SCHED-SUB) TO CF-DATE
063200         MOVE "FLEET"             TO CF-CELL-TYPE
063300         MOVE FLT-LOCATION        TO CF-LOCATION
063400         MOVE "CAPEX SUBSIDIES"   TO CF-CATEGORY
063500         MOVE "CAPEX"             TO CF-KIND
063600         MOVE WK-SUBS-AMOUNT      TO CF-AMOUNT
063700         WRITE CASHFLOW-RECORD
063800         ADD 1 TO AC-CF-RECS-WRITTEN
063900     ELSE
064000         DISPLAY "TCOFLEET - SUBSIDY DATE OUTSIDE WINDOW: "
064100                 FLT-SUBS-DATE(WK-SCHED-SUB).
064200*
064300 D-100-WRAP-UP.
064400     CLOSE CASHFLOW-FILE.
064500     DISPLAY "TCOFLEET - MONTHS PROCESSED    : " AC-MONTH-COUNT.
064600     DISPLAY "TCOFLEET - CASHFLOW RECS WRITTEN: " AC-CF-RECS-WRITTEN.
