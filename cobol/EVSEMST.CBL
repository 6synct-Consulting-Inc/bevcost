000100*****************************************************************
000200*                                                                *
000300*   EVSEMST  --  EVSE (CHARGER) MASTER RECORD LAYOUT.             *
000400*                                                                *
000500*   ONE RECORD PER CHARGER MODEL.  A MODEL NAME THAT CONTAINS    *
000600*   THE WORD "DOUBLE" IS A DUAL-HEAD UNIT -- SEE THE PEAK-POWER  *
000700*   PARAGRAPH IN TCOFLEET AND TCOINFRA FOR WHERE THAT MATTERS.   *
000800*   LOADED ONCE INTO AN EVSE TABLE BY EACH PROGRAM THAT NEEDS    *
000900*   CHARGER DATA -- NEVER READ RANDOM.                           *
001000*                                                                *
001100*****************************************************************
001200 01  EVSE-MASTER-RECORD.
001300     05  EMR-MODEL               PIC X(30).
001400     05  EMR-COOLER-POWER        PIC 9(05)V9(02).
001500     05  EMR-EFFICIENCY          PIC V9(04).
001600     05  EMR-POWER-FACTOR        PIC V9(04).
001700     05  EMR-BAAS-RATE           PIC 9(07)V9(02).
001800     05  EMR-UNIT-PRICE          PIC 9(09)V9(02).
001900     05  FILLER                  PIC X(10).
