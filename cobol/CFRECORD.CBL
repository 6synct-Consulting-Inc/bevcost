000100*****************************************************************
000200*                                                                *
000300*   CFRECORD  --  MONTHLY CASHFLOW DETAIL RECORD LAYOUT.         *
000400*                                                                *
000500*   ONE RECORD PER COST CELL PER MONTH PER LINE ITEM.  WRITTEN   *
000600*   BY TCOFLEET, TCOINFRA, TCODIGI AND TCOWORK, THEN READ BACK   *
000700*   IN CF-DATE ORDER BY TCOSUMM TO ROLL UP THE ANNUAL REPORT.    *
000800*   CF-AMOUNT IS SIGNED -- SUBSIDIES AND CREDITS POST NEGATIVE.  *
000900*                                                                *
001000*****************************************************************
001100 01  CASHFLOW-RECORD.
001200     05  CF-DATE                 PIC X(10).
001300     05  CF-CELL-TYPE            PIC X(10).
001400     05  CF-LOCATION             PIC X(20).
001500     05  CF-CATEGORY             PIC X(20).
001600     05  CF-KIND                 PIC X(05).
001700     05  CF-AMOUNT               PIC S9(11)V9(02).
001800     05  FILLER                  PIC X(10).
