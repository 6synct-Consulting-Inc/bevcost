000100*****************************************************************
000200*                                                                *
000300*   VEHMAST  --  VEHICLE MASTER RECORD LAYOUT.                   *
000400*                                                                *
000500*   ONE RECORD PER BEV MODEL RUN AT THE MINE.  MAINTENANCE IS    *
000600*   CARRIED AS A STEP TABLE -- VMR-MAINT-HOURS(I) IS THE         *
000700*   CUMULATIVE-HOUR BOUNDARY OF INTERVAL I AND VMR-MAINT-COST(I) *
000800*   IS THE TOTAL COMPONENT COST CHARGED OVER THAT INTERVAL.      *
000900*   LOADED ONCE INTO VEHICLE-MASTER-TABLE BY TCOFLEET -- NEVER   *
001000*   READ RANDOM.                                                *
001100*                                                                *
001200*****************************************************************
001300 01  VEHICLE-MASTER-RECORD.
001400     05  VMR-MODEL               PIC X(20).
001500     05  VMR-ENERGY-CONS         PIC 9(05)V9(02).
001600     05  VMR-CHARGE-POWER        PIC 9(05)V9(02).
001700     05  VMR-EVSE-MODEL          PIC X(20).
001800     05  VMR-BAAS-RATE           PIC 9(07)V9(02).
001900     05  VMR-UNIT-PRICE          PIC 9(09)V9(02).
002000     05  VMR-MAINT-COUNT         PIC 9(02).
002100     05  VMR-MAINT-STEPS OCCURS 20 TIMES.
002200         10  VMR-MAINT-HOURS     PIC 9(05).
002300         10  VMR-MAINT-COST      PIC 9(07)V9(02).
002400     05  FILLER                  PIC X(10).
