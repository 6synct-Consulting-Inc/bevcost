000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCOINFRA.
000300 AUTHOR.        D. MAERTZ.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  MAY 1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCOINFRA  --  CHARGING-INFRASTRUCTURE COST CELL.             *
001100*                                                                *
001200*   READS ONE INFRASTRUCTURE-CELL PARAMETER RECORD (INFRAPRM,    *
001300*   WHICH ALSO CARRIES THE FACILITY DEVELOPMENT-COST FIGURES).   *
001400*   COMPUTES THE ONE-TIME INSTALL COST AND POSTS IT OVER THE     *
001500*   CONSTRUCTION SCHEDULE, PRICES OUT THE CHARGER EQUIPMENT AND  *
001600*   POSTS IT OVER THE EQUIPMENT SCHEDULE, THEN WRITES A LEVEL    *
001700*   BAAS OPEX CHARGE FOR EVERY MONTH OF THE SUBSCRIPTION         *
001800*   WINDOW.  ONLY "CHARGING STATION" TYPE CELLS ARE COSTED --    *
001900*   ALL OTHER INFRASTRUCTURE TYPES ARE LOGGED AND SKIPPED.       *
002000*                                                                *
002100*---------------------------------------------------------------*
002200*   CHANGE LOG                                                   *
002300*---------------------------------------------------------------*
002400*   05/22/89  D.M.  ORIGINAL PROGRAM, REQ 89-0117 (SAME STUDY    *
002500*                   AS TCOFLEET).                                *
002600*   09/02/90  D.M.  ADDED INFRASTRUCTURE BAAS LINE PER FINANCE   *
002700*                   REQUEST 90-0453.                             *
002800*   06/03/92  R.K.  CONSTRUCTION AND EQUIPMENT SCHEDULES CAN     *
002900*                   NOW HIT THE SAME MONTH TWICE -- AMOUNTS ARE  *
003000*                   ACCUMULATED BEFORE THE CASHFLOW WRITE.       *
003100*                   REQ 92-0177.                                 *
003200*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE, SAME   *
003300*                   AS TCOFLEET.  REQ 94-0388.                   *
003400*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
003500*                   SHARED DATEWORK COPYBOOK.  REQ 98-0512.      *
003600*   02/09/01  P.O.  SKIP-NOT-A-CHARGING-STATION MESSAGE ADDED    *
003700*                   AFTER AUDIT FINDING 01-006 FLAGGED SILENT    *
003800*                   ZERO-COST CELLS.                              *
003900*   07/17/03  L.N.  RAISED EVSE TABLE SIZE TO 50 ENTRIES FOR     *
004000*                   THE NORTH PIT EXPANSION.  REQ 03-0261.        *
004100*                                                                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-4381.
004600 OBJECT-COMPUTER.  IBM-4381.
004700 SPECIAL-NAMES.
004800     CLASS INFRA-ALPHABETIC IS "A" THRU "Z"
004900     SWITCH-0 IS UPSI-0 TCI-TRACE-SWITCH
005000         ON STATUS IS TCI-TRACE-ON
005100         OFF STATUS IS TCI-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EVSE-MASTER-FILE     ASSIGN TO EVSEMAST
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT INFRA-PARM-FILE      ASSIGN TO INFRAPRM
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT CASHFLOW-FILE        ASSIGN TO CASHFLOW
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  EVSE-MASTER-FILE
006400     LABEL RECORDS ARE STANDARD.
006500     COPY EVSEMST.
006600*
006700 FD  INFRA-PARM-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  INFRA-PARM-RECORD.
007000     05  INF-LOCATION            PIC X(20).
007100     05  INF-TYPE                PIC X(20).
007200     05  INF-CABLE-LENGTH        PIC 9(05)V9(01).
007300     05  INF-BATTERIES           PIC 9(03).
007400     05  INF-EVSE-COUNT          PIC 9(02).
007500     05  INF-EVSE-STEPS OCCURS 10 TIMES.
007600         10  INF-EVSE-MODEL      PIC X(30).
007700         10  INF-EVSE-QTY        PIC 9(03).
007800     05  INF-CONST-COUNT         PIC 9(02).
007900     05  INF-CONST-STEPS OCCURS 12 TIMES.
008000         10  INF-CONST-DATE      PIC X(10).
008100         10  INF-CONST-FRAC      PIC V9(04).
008200     05  INF-CAPEX-COUNT         PIC 9(02).
008300     05  INF-CAPEX-STEPS OCCURS 12 TIMES.
008400         10  INF-CAPEX-DATE      PIC X(10).
008500         10  INF-CAPEX-FRAC      PIC V9(04).
008600     05  INF-BAAS-START          PIC X(10).
008700     05  INF-BAAS-END            PIC X(10).
008800     05  FAC-DEV-COST            PIC 9(09)V9(02).
008900     05  FAC-CABLE-PULL-RATE     PIC 9(05)V9(02).
009000     05  FILLER                  PIC X(10).
009100*
009200 FD  CASHFLOW-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY CFRECORD.
009500*
009600 WORKING-STORAGE SECTION.
009610     COPY DATEWORK.
009620*
009630*   STANDALONE RUN COUNTER -- 77 LEVEL, NOT PART OF ANY WORK
009640*   AREA, SO IT NEVER NEEDS A REDEFINES OR A FILLER PAD.
009650 77  AC-CF-RECS-WRITTEN          PIC 9(06) COMP.
009660*
009900 01  EVSE-MASTER-TABLE.
010000     05  EMT-COUNT               PIC 9(02) COMP.
010100     05  EMT-ENTRY OCCURS 1 TO 50 TIMES
010200                   DEPENDING ON EMT-COUNT
010300                   ASCENDING KEY IS EMT-MODEL
010400                   INDEXED BY EVSE-INDEX.
010500         10  EMT-MODEL           PIC X(30).
010600         10  EMT-COOLER-POWER    PIC 9(05)V9(02).
010700         10  EMT-EFFICIENCY      PIC V9(04).
010800         10  EMT-POWER-FACTOR    PIC V9(04).
010900         10  EMT-BAAS-RATE       PIC 9(07)V9(02).
011000         10  EMT-UNIT-PRICE      PIC 9(09)V9(02).
011100     05  FILLER                  PIC X(02).
011200*
011300 01  WK-MONTH-AMOUNT-TABLE.
011400     05  WK-MA-COUNT             PIC 9(02) COMP.
011500     05  WK-MA-ENTRY OCCURS 1 TO 12 TIMES
011600                    DEPENDING ON WK-MA-COUNT
011700                    INDEXED BY MA-INDEX.
011800         10  WK-MA-DATE          PIC X(10).
011900         10  WK-MA-AMOUNT        PIC S9(11)V9(02).
012000     05  FILLER                  PIC X(02).
012100*
012200 01  WK-EVSE-LOOKUP.
012300     05  WK-EVSE-UNIT-PRICE      PIC 9(09)V9(02).
012400     05  WK-EVSE-BAAS-RATE       PIC 9(07)V9(02).
012500     05  FILLER                  PIC X(02).
012600 01  WK-EVSE-LOOKUP-ALT REDEFINES WK-EVSE-LOOKUP.
012700     05  FILLER                  PIC X(18).
012800*
012900 01  WK-CALC-FIELDS.
013000     05  WK-SCHED-SUB            PIC 9(02) COMP.
013100     05  WK-EVSE-SUB             PIC 9(02) COMP.
013200     05  WK-INSTALL-COST         PIC 9(13)V9(02).
013300     05  WK-EQUIP-TOTAL-COST     PIC 9(13)V9(02).
013400     05  WK-BAAS-MONTHLY-TOTAL   PIC S9(11)V9(02).
013500     05  WK-STEP-AMOUNT          PIC S9(11)V9(02).
013600     05  FILLER                  PIC X(02).
013700*
013800 01  WK-CALC-FIELDS-ALT REDEFINES WK-CALC-FIELDS.
013900     05  FILLER                  PIC X(04).
014000     05  FILLER                  PIC X(56).
014100*
014200 01  WK-DATE-WORK.
014300     05  WK-CUR-DATE             PIC X(10).
014400     05  WK-CUR-YEAR             PIC 9(04).
014500     05  WK-CUR-MONTH            PIC 9(02).
014600     05  FILLER                  PIC X(02).
014700*
014800 01  WK-TRACE-AMOUNT             PIC S9(11)V9(02).
014900 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
015000                                 PIC X(14).
015100*
015200 01  SWITCHES.
015300     05  SW-END-OF-EVSEMAST      PIC X(01).
015400         88  END-OF-EVSEMAST             VALUE "Y".
015500     05  SW-MONTH-MATCHED        PIC X(01).
015600         88  MONTH-MATCHED               VALUE "Y".
015700     05  SW-BAAS-DONE            PIC X(01).
015800         88  BAAS-DONE                   VALUE "Y".
015900     05  FILLER                  PIC X(02).
016000*
016500 PROCEDURE DIVISION.
016600*
016700 A-100-MAIN-CONTROL.
016800     PERFORM A-110-INITIALIZATION.
016900     PERFORM B-100-LOAD-EVSE-TABLE.
017000     PERFORM B-200-READ-INFRA-PARM.
017100     PERFORM C-100-PROCESS-INFRA.
017200     PERFORM D-100-WRAP-UP.
017300     STOP RUN.
017400*
017500 A-110-INITIALIZATION.
017600     INITIALIZE SWITCHES WK-CALC-FIELDS.
017650     MOVE ZERO TO AC-CF-RECS-WRITTEN.
017700     ACCEPT WA-SYS-DATE FROM DATE.
017800     ACCEPT WA-SYS-TIME FROM TIME.
017900     PERFORM A-120-CENTURY-WINDOW.
018000     OPEN EXTEND CASHFLOW-FILE.
018100*
018200 A-120-CENTURY-WINDOW.
018300     IF WA-SYS-YY < 50
018400         MOVE 20 TO WA-TODAYS-CENTURY
018500     ELSE
018600         MOVE 19 TO WA-TODAYS-CENTURY.
018700     COMPUTE WA-TODAYS-YEAR =
018800         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
018900     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
019000     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
019100*
019200 B-100-LOAD-EVSE-TABLE.
019300     MOVE ZERO TO EMT-COUNT.
019400     MOVE "N" TO SW-END-OF-EVSEMAST.
019500     OPEN INPUT EVSE-MASTER-FILE.
019600     READ EVSE-MASTER-FILE
019700         AT END MOVE "Y" TO SW-END-OF-EVSEMAST.
019800     PERFORM B-110-LOAD-ONE-EVSE
019900         UNTIL END-OF-EVSEMAST OR EMT-COUNT = 50.
020000     CLOSE EVSE-MASTER-FILE.
020100*
020200 B-110-LOAD-ONE-EVSE.
020300     ADD 1 TO EMT-COUNT.
020400     SET EVSE-INDEX TO EMT-COUNT.
020500     MOVE EMR-MODEL           TO EMT-MODEL(EVSE-INDEX).
020600     MOVE EMR-COOLER-POWER    TO EMT-COOLER-POWER(EVSE-INDEX).
020700     MOVE EMR-EFFICIENCY      TO EMT-EFFICIENCY(EVSE-INDEX).
020800     MOVE EMR-POWER-FACTOR    TO EMT-POWER-FACTOR(EVSE-INDEX).
020900     MOVE EMR-BAAS-RATE       TO EMT-BAAS-RATE(EVSE-INDEX).
021000     MOVE EMR-UNIT-PRICE      TO EMT-UNIT-PRICE(EVSE-INDEX).
021100     READ EVSE-MASTER-FILE
021200         AT END MOVE "Y" TO SW-END-OF-EVSEMAST.
021300*
021400 B-200-READ-INFRA-PARM.
021500     OPEN INPUT INFRA-PARM-FILE.
021600     READ INFRA-PARM-FILE.
021700     CLOSE INFRA-PARM-FILE.
021800*
021900*****************************************************************
022000*   C-100  --  COST THE CELL, BUT ONLY WHEN IT IS A CHARGING     *
022100*   STATION.  OTHER INFRASTRUCTURE TYPES ARE NOT YET MODELLED.   *
022200*****************************************************************
022300 C-100-PROCESS-INFRA.
022400     IF INF-TYPE = "CHARGING STATION"
022500         PERFORM C-200-CALC-INSTALL-COST
022600         PERFORM C-300-POST-CONSTRUCTION-CAPEX
022700         PERFORM C-400-CALC-EQUIPMENT-COST
022800         PERFORM C-500-POST-EQUIPMENT-CAPEX
022900         PERFORM C-600-POST-BAAS-OPEX
023000     ELSE
023100         DISPLAY "TCOINFRA - SKIPPED, NOT A CHARGING STATION: "
023200                 INF-LOCATION " TYPE " INF-TYPE.
023300*
023400 C-200-CALC-INSTALL-COST.
023500     COMPUTE WK-INSTALL-COST ROUNDED =
023600         (FAC-DEV-COST * INF-BATTERIES / 2)
023700       + (FAC-CABLE-PULL-RATE * INF-CABLE-LENGTH).
023800*
023900 C-300-POST-CONSTRUCTION-CAPEX.
024000     MOVE ZERO TO WK-MA-COUNT.
024100     PERFORM C-310-ACCUM-CONST-STEP
024200         VARYING WK-SCHED-SUB FROM 1 BY 1
024300         UNTIL WK-SCHED-SUB > INF-CONST-COUNT.
024400     PERFORM C-320-WRITE-CONST-CF
024500         VARYING MA-INDEX FROM 1 BY 1
024600         UNTIL MA-INDEX > WK-MA-COUNT.
024700*
024800 C-310-ACCUM-CONST-STEP.
024900     COMPUTE WK-STEP-AMOUNT ROUNDED =
025000         INF-CONST-FRAC(WK-SCHED-SUB) * WK-INSTALL-COST.
025100     MOVE INF-CONST-DATE(WK-SCHED-SUB) TO WK-CUR-DATE.
025200     PERFORM C-311-FIND-OR-ADD-MONTH.
025300     ADD WK-STEP-AMOUNT TO WK-MA-AMOUNT(MA-INDEX).
025400*
025500 C-311-FIND-OR-ADD-MONTH.
025600     MOVE "N" TO SW-MONTH-MATCHED.
025700     SET MA-INDEX TO 1.
025800     IF WK-MA-COUNT > ZERO
025900         SEARCH WK-MA-ENTRY
026000             AT END
026100                 CONTINUE
026200             WHEN WK-MA-DATE(MA-INDEX) = WK-CUR-DATE
026300                 MOVE "Y" TO SW-MONTH-MATCHED.
026400     IF NOT MONTH-MATCHED
026500         ADD 1 TO WK-MA-COUNT
026600         SET MA-INDEX TO WK-MA-COUNT
026700         MOVE WK-CUR-DATE TO WK-MA-DATE(MA-INDEX)
026800         MOVE ZERO TO WK-MA-AMOUNT(MA-INDEX).
026900*
027000 C-320-WRITE-CONST-CF.
027100     MOVE WK-MA-DATE(MA-INDEX)   TO CF-DATE.
027200     MOVE "INFRA"                TO CF-CELL-TYPE.
027300     MOVE INF-LOCATION           TO CF-LOCATION.
027400     MOVE "CONSTRUCTION CAPEX"   TO CF-CATEGORY.
027500     MOVE "CAPEX"                TO CF-KIND.
027600     MOVE WK-MA-AMOUNT(MA-INDEX) TO CF-AMOUNT.
027700     WRITE CASHFLOW-RECORD.
027800     ADD 1 TO AC-CF-RECS-WRITTEN.
027900*
028000 C-400-CALC-EQUIPMENT-COST.
028100     MOVE ZERO TO WK-EQUIP-TOTAL-COST WK-BAAS-MONTHLY-TOTAL.
028200     PERFORM C-410-ACCUM-EQUIP-MODEL
028300         VARYING WK-EVSE-SUB FROM 1 BY 1
028400         UNTIL WK-EVSE-SUB > INF-EVSE-COUNT.
028500*
028600 C-410-ACCUM-EQUIP-MODEL.
028700     PERFORM C-411-LOOKUP-EVSE-DATA.
028800     COMPUTE WK-EQUIP-TOTAL-COST ROUNDED =
028900         WK-EQUIP-TOTAL-COST +
029000         (WK-EVSE-UNIT-PRICE * INF-EVSE-QTY(WK-EVSE-SUB)).
029100     COMPUTE WK-BAAS-MONTHLY-TOTAL ROUNDED =
029200         WK-BAAS-MONTHLY-TOTAL +
029300         (WK-EVSE-BAAS-RATE * INF-EVSE-QTY(WK-EVSE-SUB)).
029400*
029500 C-411-LOOKUP-EVSE-DATA.
029600     SET EVSE-INDEX TO 1.
029700     SEARCH ALL EMT-ENTRY
029800         AT END
029900             DISPLAY "TCOINFRA - EVSE MODEL NOT ON FILE: "
030000                     INF-EVSE-MODEL(WK-EVSE-SUB)
030100         WHEN EMT-MODEL(EVSE-INDEX) = INF-EVSE-MODEL(WK-EVSE-SUB)
030200             MOVE EMT-UNIT-PRICE(EVSE-INDEX) TO WK-EVSE-UNIT-PRICE
030300             MOVE EMT-BAAS-RATE(EVSE-INDEX)  TO WK-EVSE-BAAS-RATE.
030400*
030500 C-500-POST-EQUIPMENT-CAPEX.
030600     MOVE ZERO TO WK-MA-COUNT.
030700     PERFORM C-510-ACCUM-EQUIP-STEP
030800         VARYING WK-SCHED-SUB FROM 1 BY 1
030900         UNTIL WK-SCHED-SUB > INF-CAPEX-COUNT.
031000     PERFORM C-520-WRITE-EQUIP-CF
031100         VARYING MA-INDEX FROM 1 BY 1
031200         UNTIL MA-INDEX > WK-MA-COUNT.
031300*
031400 C-510-ACCUM-EQUIP-STEP.
031500     COMPUTE WK-STEP-AMOUNT ROUNDED =
031600         INF-CAPEX-FRAC(WK-SCHED-SUB) * WK-EQUIP-TOTAL-COST.
031700     MOVE INF-CAPEX-DATE(WK-SCHED-SUB) TO WK-CUR-DATE.
031800     PERFORM C-311-FIND-OR-ADD-MONTH.
031900     ADD WK-STEP-AMOUNT TO WK-MA-AMOUNT(MA-INDEX).
032000*
032100 C-520-WRITE-EQUIP-CF.
032200     MOVE WK-MA-DATE(MA-INDEX)   TO CF-DATE.
032300     MOVE "INFRA"                TO CF-CELL-TYPE.
032400     MOVE INF-LOCATION           TO CF-LOCATION.
032500     MOVE "EQUIPMENT CAPEX"      TO CF-CATEGORY.
032600     MOVE "CAPEX"                TO CF-KIND.
032700     MOVE WK-MA-AMOUNT(MA-INDEX) TO CF-AMOUNT.
032800     WRITE CASHFLOW-RECORD.
032900     ADD 1 TO AC-CF-RECS-WRITTEN.
033000*
033100*****************************************************************
033200*   C-600  --  BAAS SUBSCRIPTION.  A LEVEL CHARGE FOR EVERY      *
033300*   MONTH BETWEEN INF-BAAS-START AND INF-BAAS-END, INCLUSIVE.    *
033400*****************************************************************
033500 C-600-POST-BAAS-OPEX.
033600     MOVE INF-BAAS-START TO WK-CUR-DATE.
033700     MOVE "N" TO SW-BAAS-DONE.
033800     PERFORM C-610-WRITE-BAAS-MONTH
033900         UNTIL BAAS-DONE.
034000*
034100 C-610-WRITE-BAAS-MONTH.
034200     MOVE WK-CUR-DATE            TO CF-DATE.
034300     MOVE "INFRA"                TO CF-CELL-TYPE.
034400     MOVE INF-LOCATION           TO CF-LOCATION.
034500     MOVE "BAAS COSTS"           TO CF-CATEGORY.
034600     MOVE "OPEX"                 TO CF-KIND.
034700     MOVE WK-BAAS-MONTHLY-TOTAL  TO CF-AMOUNT.
034800     WRITE CASHFLOW-RECORD.
034900     ADD 1 TO AC-CF-RECS-WRITTEN.
035000     MOVE WK-BAAS-MONTHLY-TOTAL  TO WK-TRACE-AMOUNT.
035100     IF WK-CUR-DATE = INF-BAAS-END
035200         MOVE "Y" TO SW-BAAS-DONE
035300     ELSE
035400         PERFORM C-620-INCREMENT-MONTH.
035500*
035600 C-620-INCREMENT-MONTH.
035700     MOVE WK-CUR-DATE(1:4) TO WK-CUR-YEAR.
035800     MOVE WK-CUR-DATE(6:2) TO WK-CUR-MONTH.
035900     IF WK-CUR-MONTH = 12
036000         MOVE 1 TO WK-CUR-MONTH
036100         ADD 1 TO WK-CUR-YEAR
036200     ELSE
036300         ADD 1 TO WK-CUR-MONTH.
036400     STRING WK-CUR-YEAR  DELIMITED BY SIZE
036500            "-"          DELIMITED BY SIZE
036600            WK-CUR-MONTH DELIMITED BY SIZE
036700            "-01"        DELIMITED BY SIZE
036800         INTO WK-CUR-DATE.
036900*
037000 D-100-WRAP-UP.
037100     CLOSE CASHFLOW-FILE.
037200     DISPLAY "TCOINFRA - CASHFLOW RECS WRITTEN: " AC-CF-RECS-WRITTEN.
