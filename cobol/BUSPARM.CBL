000100*****************************************************************
000200*                                                                *
000300*   BUSPARM  --  BUSINESS-PARAMETER RECORD LAYOUT.                *
000400*                                                                *
000500*   A SINGLE RECORD OF MINE-WIDE RATES AND FACTORS, PLUS THE     *
000600*   LABOUR-RATE TABLE (ANNUAL COST PER PERSON BY ROLE).  READ    *
000700*   ONCE AT STARTUP BY ANY PROGRAM THAT NEEDS ENERGY, POWER,     *
000800*   EMISSIONS, DISCOUNT-RATE OR LABOUR FIGURES.  CONTINGENCY-    *
000900*   FRAC IS THE BUDGET-OFFICE LOADING APPLIED TO CAPEX IN THE    *
001000*   ANNUAL ROLL-UP -- SET TO ZERO WHEN NO LOADING APPLIES.       *
001100*                                                                *
001200*   BPR-NPV-START-YEAR IS THE BUDGET OFFICE'S CONFIGURED START   *
001300*   YEAR FOR THE NPV STUDY -- ADDED SO TCONPV NO LONGER HAS TO   *
001400*   GUESS THE START YEAR FROM THE FIRST ANNUAL-SUMMARY RECORD    *
001500*   IT HAPPENS TO READ.  MUST BE ON OR BEFORE THE EARLIEST YEAR  *
001600*   ANY COST CELL POSTS.                              -- P.O.    *
001700*                                                                *
001800*****************************************************************
001900 01  BUSINESS-PARM-RECORD.
002000     05  BPR-COST-PER-KWH        PIC 9(03)V9(04).
002100     05  BPR-COST-PER-KVA        PIC 9(05)V9(02).
002200     05  BPR-GRID-CO2E           PIC 9(05)V9(02).
002300     05  BPR-FUEL-REBATE         PIC 9(05)V9(02).
002400     05  BPR-DISCOUNT-RATE       PIC V9(04).
002500     05  BPR-CONTINGENCY-FRAC    PIC V9(04).
002600     05  BPR-NPV-START-YEAR      PIC 9(04).
002700     05  BPR-LABOUR-STEPS OCCURS 10 TIMES.
002800         10  BPR-LABOUR-ROLE     PIC X(20).
002900         10  BPR-LABOUR-RATE     PIC 9(07)V9(02).
003000     05  FILLER                  PIC X(06).
