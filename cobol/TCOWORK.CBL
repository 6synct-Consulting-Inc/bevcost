000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCOWORK.
000300 AUTHOR.        D. MAERTZ.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  SEPTEMBER 1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCOWORK  --  WORKFORCE COST CELL.                            *
001100*                                                                *
001200*   READS ONE WORKFORCE-PLAN PARAMETER RECORD (WORKPRM) GIVING   *
001300*   THE PLANNED HEADCOUNT FOR A ROLE OVER UP TO TEN CALENDAR      *
001400*   YEARS.  POSTS ONE MONTHLY LABOUR-COST CASHFLOW RECORD FOR    *
001500*   EVERY MONTH FROM JANUARY OF THE PLAN'S EARLIEST YEAR THROUGH *
001600*   DECEMBER OF ITS LATEST YEAR.  THE ANNUAL RATE FOR THE ROLE   *
001700*   COMES FROM THE BUSINESS-PARAMETER LABOUR-RATE TABLE.  A      *
001800*   MONTH WHOSE CALENDAR YEAR IS NOT IN THE PLAN POSTS ZERO --   *
001900*   IT IS STILL WRITTEN SO THE ANNUAL ROLL-UP SEES A COMPLETE    *
002000*   TIMELINE.  WORKFORCE HAS OPEX ONLY -- THERE IS NO CAPEX      *
002100*   SIDE TO THIS CELL.                                          *
002200*                                                                *
002300*---------------------------------------------------------------*
002400*   CHANGE LOG                                                   *
002500*---------------------------------------------------------------*
002600*   09/11/90  D.M.  ORIGINAL PROGRAM -- LABOUR COST PROJECTION,  *
002700*                   REQ 90-0341.                                 *
002800*   06/02/92  D.M.  ANNUAL RATE NOW LOOKED UP FROM THE SHARED    *
002900*                   BUSPARM LABOUR-RATE TABLE INSTEAD OF BEING   *
003000*                   CARRIED IN THE WORKFORCE PLAN.  REQ 92-0077. *
003100*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE, SAME   *
003200*                   AS TCOFLEET.  REQ 94-0388.                   *
003300*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
003400*                   SHARED DATEWORK COPYBOOK, AND THE PLAN YEAR  *
003500*                   TABLE WIDENED TO 4 DIGITS.  REQ 98-0512.     *
003600*   02/09/01  P.O.  UNMATCHED ROLE NOW ABENDS THE RUN INSTEAD    *
003700*                   OF SILENTLY POSTING ZERO -- A MISSING RATE   *
003800*                   WAS MASKING A BAD LABOUR-RATE LOAD LAST      *
003900*                   BUDGET CYCLE.  REQ 01-0033.                  *
004000*   07/17/03  L.N.  PLAN YEAR TABLE RAISED FROM 10 TO ITS        *
004100*                   CURRENT SIZE TO SUPPORT LONGER-HORIZON MINE  *
004200*                   LIFE STUDIES.  REQ 03-0201.                  *
004300*                                                                *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-4381.
004800 OBJECT-COMPUTER.  IBM-4381.
004900 SPECIAL-NAMES.
005000     CLASS WORK-ALPHABETIC IS "A" THRU "Z"
005100     SWITCH-0 IS UPSI-0 TCW-TRACE-SWITCH
005200         ON STATUS IS TCW-TRACE-ON
005300         OFF STATUS IS TCW-TRACE-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WORKFORCE-PARM-FILE ASSIGN TO WORKPRM
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT BUSINESS-PARM-FILE  ASSIGN TO BUSPARM
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT CASHFLOW-FILE       ASSIGN TO CASHFLOW
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  WORKFORCE-PARM-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  WORKFORCE-PARM-RECORD.
006800     05  WRK-ROLE                PIC X(20).
006900     05  WRK-LOCATION            PIC X(20).
007000     05  WRK-YEAR-COUNT          PIC 9(02).
007100     05  WRK-YEAR-STEPS OCCURS 10 TIMES.
007200         10  WRK-YEAR            PIC 9(04).
007300         10  WRK-SIZE            PIC 9(04).
007400     05  FILLER                  PIC X(10).
007500*
007600 FD  BUSINESS-PARM-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY BUSPARM.
007900*
008000 FD  CASHFLOW-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY CFRECORD.
008300*
008400 WORKING-STORAGE SECTION.
008510     COPY DATEWORK.
008520*
008530*   STANDALONE RUN COUNTER -- 77 LEVEL, NOT PART OF ANY WORK
008540*   AREA, SO IT NEVER NEEDS A REDEFINES OR A FILLER PAD.
008550 77  AC-CF-RECS-WRITTEN          PIC 9(06) COMP.
008560*
008700 01  WK-YEAR-RANGE.
008800     05  WK-MIN-YEAR             PIC 9(04).
008900     05  WK-MAX-YEAR             PIC 9(04).
009000     05  FILLER                  PIC X(02).
009100*
009200 01  WK-MIN-YEAR-X REDEFINES WK-YEAR-RANGE.
009300     05  FILLER                  PIC X(04).
009400     05  FILLER                  PIC X(04).
009500*
009600 01  WK-CALC-FIELDS.
009700     05  WK-YEAR-SUB             PIC 9(02) COMP.
009800     05  WK-ROLE-SUB             PIC 9(02) COMP.
009900     05  WK-CUR-YEAR             PIC 9(04).
010000     05  WK-CUR-MONTH            PIC 9(02).
010100     05  WK-CUR-DATE             PIC X(10).
010200     05  WK-ANNUAL-RATE          PIC 9(07)V9(02).
010300     05  WK-MONTHLY-RATE         PIC S9(07)V9(02).
010400     05  WK-WORKFORCE-SIZE       PIC 9(04).
010500     05  WK-LABOUR-COST          PIC S9(11)V9(02).
010600     05  FILLER                  PIC X(02).
010700*
010800 01  WK-CUR-DATE-ALT REDEFINES WK-CALC-FIELDS.
010900     05  FILLER                  PIC X(02).
011000     05  FILLER                  PIC X(02).
011100     05  FILLER                  PIC X(04).
011200     05  FILLER                  PIC X(02).
011300     05  FILLER                  PIC X(10).
011400     05  FILLER                  PIC X(09).
011500     05  FILLER                  PIC X(09).
011600     05  FILLER                  PIC X(04).
011700     05  FILLER                  PIC X(13).
011800*
011900 01  WK-TRACE-AMOUNT             PIC S9(11)V9(02).
012000 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
012100                                 PIC X(14).
012200*
012300 01  SWITCHES.
012400     05  SW-ROLE-FOUND           PIC X(01) VALUE "N".
012500         88  ROLE-FOUND                     VALUE "Y".
012600     05  SW-YEAR-MATCHED         PIC X(01) VALUE "N".
012700         88  YEAR-MATCHED                   VALUE "Y".
012800     05  FILLER                  PIC X(02).
012900*
013400 PROCEDURE DIVISION.
013500*
013600 A-100-MAIN-CONTROL.
013700     PERFORM A-110-INITIALIZATION.
013800     PERFORM B-100-READ-WORKFORCE-PARM.
013900     PERFORM B-200-READ-BUSINESS-PARMS.
014000     PERFORM B-300-LOOKUP-LABOUR-RATE.
014100     PERFORM B-400-FIND-YEAR-RANGE.
014200     PERFORM C-100-PROCESS-OPEX-MONTHS.
014300     PERFORM D-100-WRAP-UP.
014400     STOP RUN.
014500*
014600 A-110-INITIALIZATION.
014700     INITIALIZE WK-CALC-FIELDS WK-YEAR-RANGE.
014750     MOVE ZERO TO AC-CF-RECS-WRITTEN.
014800     ACCEPT WA-SYS-DATE FROM DATE.
014900     ACCEPT WA-SYS-TIME FROM TIME.
015000     PERFORM A-120-CENTURY-WINDOW.
015100     OPEN EXTEND CASHFLOW-FILE.
015200*
015300 A-120-CENTURY-WINDOW.
015400     IF WA-SYS-YY < 50
015500         MOVE 20 TO WA-TODAYS-CENTURY
015600     ELSE
015700         MOVE 19 TO WA-TODAYS-CENTURY.
015800     COMPUTE WA-TODAYS-YEAR =
015900         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
016000     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
016100     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
016200*
016300 B-100-READ-WORKFORCE-PARM.
016400     OPEN INPUT WORKFORCE-PARM-FILE.
016500     READ WORKFORCE-PARM-FILE.
016600     CLOSE WORKFORCE-PARM-FILE.
016700*
016800 B-200-READ-BUSINESS-PARMS.
016900     OPEN INPUT BUSINESS-PARM-FILE.
017000     READ BUSINESS-PARM-FILE.
017100     CLOSE BUSINESS-PARM-FILE.
017200*
017300*****************************************************************
017400*   B-300  --  LOOK UP THE ANNUAL RATE FOR WRK-ROLE IN THE       *
017500*   BUSPARM LABOUR-RATE TABLE.  AN UNMATCHED ROLE IS A BAD RATE  *
017600*   LOAD AND STOPS THE RUN -- SEE 02/09/01 CHANGE ABOVE.         *
017700*****************************************************************
017800 B-300-LOOKUP-LABOUR-RATE.
017900     MOVE "N" TO SW-ROLE-FOUND.
018000     PERFORM B-310-CHECK-ROLE-ENTRY
018100         VARYING WK-ROLE-SUB FROM 1 BY 1
018200         UNTIL WK-ROLE-SUB > 10 OR ROLE-FOUND.
018300     IF NOT ROLE-FOUND
018400         DISPLAY "TCOWORK - NO LABOUR RATE FOR ROLE: " WRK-ROLE
018500         MOVE 16 TO RETURN-CODE
018600         STOP RUN.
018700*
018800 B-310-CHECK-ROLE-ENTRY.
018900     IF BPR-LABOUR-ROLE(WK-ROLE-SUB) = WRK-ROLE
019000         MOVE BPR-LABOUR-RATE(WK-ROLE-SUB) TO WK-ANNUAL-RATE
019100         MOVE "Y" TO SW-ROLE-FOUND.
019200*
019300*****************************************************************
019400*   B-400  --  DERIVE THE MONTHLY TIMELINE BOUNDS.  THE PLAN     *
019500*   CARRIES NO EXPLICIT START/END MONTH -- THE WINDOW RUNS FROM  *
019600*   JANUARY OF THE PLAN'S EARLIEST YEAR THROUGH DECEMBER OF ITS  *
019700*   LATEST YEAR.                                                 *
019800*****************************************************************
019900 B-400-FIND-YEAR-RANGE.
020000     MOVE WRK-YEAR(1) TO WK-MIN-YEAR.
020100     MOVE WRK-YEAR(1) TO WK-MAX-YEAR.
020200     PERFORM B-410-COMPARE-YEAR
020300         VARYING WK-YEAR-SUB FROM 2 BY 1
020400         UNTIL WK-YEAR-SUB > WRK-YEAR-COUNT.
020500*
020600 B-410-COMPARE-YEAR.
020700     IF WRK-YEAR(WK-YEAR-SUB) < WK-MIN-YEAR
020800         MOVE WRK-YEAR(WK-YEAR-SUB) TO WK-MIN-YEAR.
020900     IF WRK-YEAR(WK-YEAR-SUB) > WK-MAX-YEAR
021000         MOVE WRK-YEAR(WK-YEAR-SUB) TO WK-MAX-YEAR.
021100*
021200*****************************************************************
021300*   C-100  --  MONTHLY LABOUR COST OVER THE FULL PLAN WINDOW.    *
021400*   MONTHLY-RATE = ANNUAL RATE / 12.  A YEAR MISSING FROM THE     *
021500*   PLAN POSTS ZERO BUT STILL WRITES A CASHFLOW RECORD.          *
021600*****************************************************************
021700 C-100-PROCESS-OPEX-MONTHS.
021800     MOVE WK-MIN-YEAR TO WK-CUR-YEAR.
021900     MOVE 1 TO WK-CUR-MONTH.
022000     COMPUTE WK-MONTHLY-RATE ROUNDED = WK-ANNUAL-RATE / 12.
022100     PERFORM C-200-PROCESS-ONE-MONTH
022200         UNTIL WK-CUR-YEAR > WK-MAX-YEAR.
022300*
022400 C-200-PROCESS-ONE-MONTH.
022500     PERFORM C-210-LOOKUP-YEAR-SIZE.
022600     COMPUTE WK-LABOUR-COST ROUNDED =
022700         WK-WORKFORCE-SIZE * WK-MONTHLY-RATE.
022800     STRING WK-CUR-YEAR         DELIMITED BY SIZE
022900            "-"                 DELIMITED BY SIZE
023000            WK-CUR-MONTH        DELIMITED BY SIZE
023100            "-01"               DELIMITED BY SIZE
023200            INTO WK-CUR-DATE.
023300     MOVE WK-CUR-DATE           TO CF-DATE.
023400     MOVE "WORKFORCE"           TO CF-CELL-TYPE.
023500     MOVE WRK-LOCATION          TO CF-LOCATION.
023600     MOVE "LABOUR COSTS"        TO CF-CATEGORY.
023700     MOVE "OPEX"                TO CF-KIND.
023800     MOVE WK-LABOUR-COST        TO CF-AMOUNT.
023900     WRITE CASHFLOW-RECORD.
024000     MOVE WK-LABOUR-COST        TO WK-TRACE-AMOUNT.
024100     ADD 1 TO AC-CF-RECS-WRITTEN.
024200     PERFORM C-220-INCREMENT-MONTH.
024300*
024400 C-210-LOOKUP-YEAR-SIZE.
024500     MOVE ZERO TO WK-WORKFORCE-SIZE.
024600     MOVE "N" TO SW-YEAR-MATCHED.
024700     PERFORM C-211-CHECK-YEAR-ENTRY
024800         VARYING WK-YEAR-SUB FROM 1 BY 1
024900         UNTIL WK-YEAR-SUB > WRK-YEAR-COUNT OR YEAR-MATCHED.
025000*
025100 C-211-CHECK-YEAR-ENTRY.
025200     IF WRK-YEAR(WK-YEAR-SUB) = WK-CUR-YEAR
025300         MOVE WRK-SIZE(WK-YEAR-SUB) TO WK-WORKFORCE-SIZE
025400         MOVE "Y" TO SW-YEAR-MATCHED.
025500*
025600 C-220-INCREMENT-MONTH.
025700     IF WK-CUR-MONTH = 12
025800         MOVE 1 TO WK-CUR-MONTH
025900         ADD 1 TO WK-CUR-YEAR
026000     ELSE
026100         ADD 1 TO WK-CUR-MONTH.
026200*
026300 D-100-WRAP-UP.
026400     CLOSE CASHFLOW-FILE.
026500     DISPLAY "TCOWORK - CASHFLOW RECS WRITTEN: " AC-CF-RECS-WRITTEN.
