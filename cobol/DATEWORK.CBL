000100*****************************************************************
000200*                                                                *
000300*   DATEWORK  --  TCO MODEL SUITE COMMON RUN-DATE / CLOCK        *
000400*                 WORK AREA.                                    *
000500*                                                                *
000600*   COPIED INTO EVERY TCO PROGRAM SO ALL SIX STAMP TCORPT AND    *
000700*   THE OTHER PRINT FILES THE SAME WAY.  THIS BLOCK USED TO BE   *
000800*   RETYPED BY HAND INTO EACH TCO PROGRAM SEPARATELY UNTIL IT    *
000900*   WAS PULLED OUT HERE.                                        *
001000*                                                    -- T.S.     *
001100*                                                                *
001200*   Y2K NOTE:  WA-SYS-YY IS STILL A 2-DIGIT SYSTEM YEAR (ACCEPT  *
001300*   FROM DATE ONLY EVER RETURNS TWO DIGITS) SO THE CENTURY       *
001400*   WINDOW BELOW WAS ADDED DURING THE 1998 REMEDIATION PASS.     *
001500*   ANY YEAR 00-49 IS TAKEN AS 20XX, 50-99 AS 19XX.   -- R.K.    *
001600*                                                                *
001700*****************************************************************
001800 01  WA-CLOCK-BLOCK.
001900     05  WA-SYS-DATE.
002000         10  WA-SYS-YY           PIC 9(02).
002100         10  WA-SYS-MM           PIC 9(02).
002200         10  WA-SYS-DD           PIC 9(02).
002300     05  WA-SYS-TIME.
002400         10  WA-SYS-HH           PIC 9(02).
002500         10  WA-SYS-MIN          PIC 9(02).
002600         10  FILLER              PIC 9(04).
002700     05  WA-TODAYS-CENTURY       PIC 9(02).
002800     05  WA-TODAYS-DATE.
002900         10  WA-TODAYS-YEAR      PIC 9(04).
003000         10  WA-TODAYS-MONTH     PIC 9(02).
003100         10  WA-TODAYS-DAY       PIC 9(02).
003200     05  WA-RUN-DATE REDEFINES WA-TODAYS-DATE
003300                                 PIC 9(08).
003400     05  WA-TODAYS-HOUR          PIC 9(02).
003500     05  WA-TODAYS-MINUTES       PIC 9(02).
003600     05  WA-AM-PM                PIC X(02).
003700     05  FILLER                  PIC X(05).
