000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCODIGI.
000300 AUTHOR.        R. KOVALENKO.
000400 INSTALLATION.  BURNT ROCK MINING CO - SYSTEMS DIV.
000500 DATE-WRITTEN.  JULY 1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MINE FINANCE USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   TCODIGI  --  DIGITAL SOLUTIONS COST CELL.                    *
001100*                                                                *
001200*   READS ONE DIGITAL-SOLUTIONS PARAMETER RECORD (DIGIPRM) AND   *
001300*   POSTS TWO SCHEDULES AGAINST IT -- THE UPFRONT COMMISSIONING  *
001400*   COST (SOFTWARE CAPEX) OVER THE CAPEX SCHEDULE, AND THE       *
001500*   SUBSCRIPTION FEE (SOFTWARE OPEX) OVER THE OPEX SCHEDULE.     *
001600*   THERE IS NO CONSUMPTION-DRIVEN TIMELINE HERE -- A MONTH      *
001700*   WITHOUT A SCHEDULE ENTRY SIMPLY GETS NO CASHFLOW RECORD.     *
001800*                                                                *
001900*---------------------------------------------------------------*
002000*   CHANGE LOG                                                   *
002100*---------------------------------------------------------------*
002200*   07/09/90  R.K.  ORIGINAL PROGRAM -- MINE PLANNING SYSTEM     *
002300*                   SOFTWARE COMMISSIONING, REQ 90-0288.         *
002400*   03/15/93  R.K.  SUBSCRIPTION FRACTION NO LONGER ASSUMED TO   *
002500*                   BE 1.0 -- SOME CONTRACTS PRORATE THE FIRST   *
002600*                   AND LAST PAYMENT.  REQ 93-0119.               *
002700*   11/05/94  T.S.  ADDED WK-TRACE-AMOUNT DEBUG REDEFINE, SAME   *
002800*                   AS TCOFLEET.  REQ 94-0388.                   *
002900*   08/30/98  P.O.  YEAR 2000 REMEDIATION -- CONVERTED TO THE    *
003000*                   SHARED DATEWORK COPYBOOK.  REQ 98-0512.      *
003100*   02/09/01  P.O.  OPEX SCHEDULE COUNT RAISED TO 24 ENTRIES TO  *
003200*                   COVER TWO-YEAR SUBSCRIPTIONS BILLED          *
003300*                   MONTHLY.  REQ 01-0033.                        *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-4381.
003900 OBJECT-COMPUTER.  IBM-4381.
004000 SPECIAL-NAMES.
004100     CLASS DIGI-ALPHABETIC IS "A" THRU "Z"
004200     SWITCH-0 IS UPSI-0 TCD-TRACE-SWITCH
004300         ON STATUS IS TCD-TRACE-ON
004400         OFF STATUS IS TCD-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DIGITAL-PARM-FILE    ASSIGN TO DIGIPRM
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT CASHFLOW-FILE        ASSIGN TO CASHFLOW
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  DIGITAL-PARM-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  DIGITAL-PARM-RECORD.
005700     05  DIG-LOCATION            PIC X(20).
005800     05  DIG-NAME                PIC X(30).
005900     05  DIG-UNIT-PRICE          PIC 9(09)V9(02).
006000     05  DIG-SUB-PRICE           PIC 9(07)V9(02).
006100     05  DIG-CAPEX-COUNT         PIC 9(02).
006200     05  DIG-CAPEX-STEPS OCCURS 12 TIMES.
006300         10  DIG-CAPEX-DATE      PIC X(10).
006400         10  DIG-CAPEX-FRAC      PIC V9(04).
006500     05  DIG-OPEX-COUNT          PIC 9(02).
006600     05  DIG-OPEX-STEPS OCCURS 24 TIMES.
006700         10  DIG-OPEX-DATE       PIC X(10).
006800         10  DIG-OPEX-FRAC       PIC V9(04).
006900     05  FILLER                  PIC X(10).
007000*
007100 FD  CASHFLOW-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     COPY CFRECORD.
007400*
007500 WORKING-STORAGE SECTION.
007610     COPY DATEWORK.
007620*
007630*   STANDALONE RUN COUNTER -- 77 LEVEL, NOT PART OF ANY WORK
007640*   AREA, SO IT NEVER NEEDS A REDEFINES OR A FILLER PAD.
007650 77  AC-CF-RECS-WRITTEN          PIC 9(06) COMP.
007660*
007800 01  WK-CALC-FIELDS.
007900     05  WK-SCHED-SUB            PIC 9(02) COMP.
008000     05  WK-CAPEX-AMOUNT         PIC S9(11)V9(02).
008100     05  WK-OPEX-AMOUNT          PIC S9(11)V9(02).
008200     05  FILLER                  PIC X(02).
008300*
008400 01  WK-DIG-NAME-VIEW REDEFINES WK-CALC-FIELDS.
008500     05  FILLER                  PIC X(02).
008600     05  FILLER                  PIC X(28).
008700 01  WK-DIG-AMOUNT-X REDEFINES WK-CALC-FIELDS.
008800     05  FILLER                  PIC X(02).
008900     05  FILLER                  PIC X(13).
009000     05  FILLER                  PIC X(13).
009100     05  FILLER                  PIC X(02).
009200*
009300 01  WK-TRACE-AMOUNT             PIC S9(11)V9(02).
009400 01  WK-TRACE-AMOUNT-X REDEFINES WK-TRACE-AMOUNT
009500                                 PIC X(14).
009600*
010100 PROCEDURE DIVISION.
010200*
010300 A-100-MAIN-CONTROL.
010400     PERFORM A-110-INITIALIZATION.
010500     PERFORM B-100-READ-DIGITAL-PARM.
010600     PERFORM C-100-POST-CAPEX-SCHEDULE.
010700     PERFORM C-200-POST-OPEX-SCHEDULE.
010800     PERFORM D-100-WRAP-UP.
010900     STOP RUN.
011000*
011100 A-110-INITIALIZATION.
011200     INITIALIZE WK-CALC-FIELDS.
011250     MOVE ZERO TO AC-CF-RECS-WRITTEN.
011300     ACCEPT WA-SYS-DATE FROM DATE.
011400     ACCEPT WA-SYS-TIME FROM TIME.
011500     PERFORM A-120-CENTURY-WINDOW.
011600     OPEN EXTEND CASHFLOW-FILE.
011700*
011800 A-120-CENTURY-WINDOW.
011900     IF WA-SYS-YY < 50
012000         MOVE 20 TO WA-TODAYS-CENTURY
012100     ELSE
012200         MOVE 19 TO WA-TODAYS-CENTURY.
012300     COMPUTE WA-TODAYS-YEAR =
012400         (WA-TODAYS-CENTURY * 100) + WA-SYS-YY.
012500     MOVE WA-SYS-MM TO WA-TODAYS-MONTH.
012600     MOVE WA-SYS-DD TO WA-TODAYS-DAY.
012700*
012800 B-100-READ-DIGITAL-PARM.
012900     OPEN INPUT DIGITAL-PARM-FILE.
013000     READ DIGITAL-PARM-FILE.
013100     CLOSE DIGITAL-PARM-FILE.
013200*
013300*****************************************************************
013400*   C-100  --  UPFRONT COMMISSIONING COST, POSTED AS SOFTWARE    *
013500*   CAPEX ON EACH CAPEX-SCHEDULE DATE.                           *
013600*****************************************************************
013700 C-100-POST-CAPEX-SCHEDULE.
013800     PERFORM C-110-WRITE-CAPEX-STEP
013900         VARYING WK-SCHED-SUB FROM 1 BY 1
014000         UNTIL WK-SCHED-SUB > DIG-CAPEX-COUNT.
014100*
014200 C-110-WRITE-CAPEX-STEP.
014300     COMPUTE WK-CAPEX-AMOUNT ROUNDED =
014400         DIG-CAPEX-FRAC(WK-SCHED-SUB) * DIG-UNIT-PRICE.
014500     MOVE DIG-CAPEX-DATE(WK-SCHED-SUB) TO CF-DATE.
014600     MOVE "DIGITAL"              TO CF-CELL-TYPE.
014700     MOVE DIG-LOCATION           TO CF-LOCATION.
014800     MOVE "SOFTWARE CAPEX"       TO CF-CATEGORY.
014900     MOVE "CAPEX"                TO CF-KIND.
015000     MOVE WK-CAPEX-AMOUNT        TO CF-AMOUNT.
015100     WRITE CASHFLOW-RECORD.
015200     ADD 1 TO AC-CF-RECS-WRITTEN.
015300*
015400*****************************************************************
015500*   C-200  --  SUBSCRIPTION FEE, POSTED AS SOFTWARE OPEX ON      *
015600*   EACH OPEX-SCHEDULE DATE.  FRACTION IS NORMALLY 1.0 BUT MAY   *
015700*   BE PRORATED ON THE FIRST OR LAST BILLING MONTH.              *
015800*****************************************************************
015900 C-200-POST-OPEX-SCHEDULE.
016000     PERFORM C-210-WRITE-OPEX-STEP
016100         VARYING WK-SCHED-SUB FROM 1 BY 1
016200         UNTIL WK-SCHED-SUB > DIG-OPEX-COUNT.
016300*
016400 C-210-WRITE-OPEX-STEP.
016500     COMPUTE WK-OPEX-AMOUNT ROUNDED =
016600         DIG-OPEX-FRAC(WK-SCHED-SUB) * DIG-SUB-PRICE.
016700     MOVE DIG-OPEX-DATE(WK-SCHED-SUB) TO CF-DATE.
016800     MOVE "DIGITAL"              TO CF-CELL-TYPE.
016900     MOVE DIG-LOCATION           TO CF-LOCATION.
017000     MOVE "SOFTWARE OPEX"        TO CF-CATEGORY.
017100     MOVE "OPEX"                 TO CF-KIND.
017200     MOVE WK-OPEX-AMOUNT         TO CF-AMOUNT.
017300     WRITE CASHFLOW-RECORD.
017400     MOVE WK-OPEX-AMOUNT         TO WK-TRACE-AMOUNT.
017500     ADD 1 TO AC-CF-RECS-WRITTEN.
017600*
017700 D-100-WRAP-UP.
017800     CLOSE CASHFLOW-FILE.
017900     DISPLAY "TCODIGI - CASHFLOW RECS WRITTEN: " AC-CF-RECS-WRITTEN.
